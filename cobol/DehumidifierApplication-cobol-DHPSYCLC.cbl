000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DHPSYCLC.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 06/14/91.
000600 DATE-COMPILED. 06/14/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM IS THE SHOP'S SHARED PSYCHROMETRIC
001300*          MATH LIBRARY FOR THE DEHUMIDIFIER SIZING BATCH.  IT
001400*          IS CALLED BY DHVALLD AND DHRECLST (AND MAY BE CALLED
001500*          BY ANY FUTURE SIZING PROGRAM) TO GET SATURATION
001600*          VAPOR PRESSURE, HUMIDITY RATIO, AIR DENSITY, DEW
001700*          POINT, CAPACITY DERATE, OCCUPANT LOAD, POOL ACTIVITY
001800*          COEFFICIENT AND THE TWO "LEGACY" FORMULAS KEPT ONLY
001900*          FOR COMPATIBILITY WITH THE OLD SIZING WORKSHEETS.
002000*
002100*          THIS SHOP HAS NO FUNCTION LIBRARY, SO EXP(X) IS DONE
002200*          WITH THE STANDARD EXPONENTIATION OPERATOR AGAINST
002300*          THE CONSTANT E (SEE CONST-E BELOW), AND LN(X) IS
002400*          SOLVED BY NEWTON'S METHOD IN 5300-CALC-NATURAL-LOG -
002500*          THERE IS NO OTHER WAY TO GET A LOG OUT OF THIS
002600*          COMPILER.  DO NOT "SIMPLIFY" THIS WITH A FUNCTION
002700*          CALL, THIS SITE'S COMPILER DOES NOT HAVE ONE.
002800*
002900******************************************************************
003000* CHANGE LOG
003100*   06/14/91  JHS  ORIGINAL PROGRAM - FUNCTIONS 01-10 ONLY
003200*   09/30/91  JHS  ADDED FUNCTION 07 DEW POINT (NEWTON LOG)
003300*   02/11/92  TGD  ADDED FUNCTION 08 DERATE FACTOR
003400*   02/12/92  TGD  BALANCING LOGIC ADDED TO 5300 ITERATION LIMIT
003500*   07/19/93  TGD  ADDED FUNCTIONS 11-12, LEGACY POOL/INFIL
003600*   03/02/94  TGD  REQUEST FROM CATALOG JOB - DERATE NOW CALLS
003700*                  DEW POINT INTERNALLY INSTEAD OF DUPLICATING
003800*   01/08/97  MM   CORRECTED HUMIDITY RATIO DENOMINATOR FLOOR
003900*   04/22/98  RPK  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS
004000*                  PROGRAM, NO CHANGES REQUIRED, SIGNED OFF
004100*   11/18/99  RPK  WIDENED WS-NEWTON ITERATION FIELDS FOR
004200*                  CATALOG JOB ROUNDING COMPLAINTS
004300*   08/30/01  MM   ADDED RETURN-CD 16 FOR UNKNOWN FUNCTION CODE
004400*   05/14/03  JLR  ADDED FUNCTION 09 OCCUPANT LOAD, 10 ACTIVITY
004500*                  COEFFICIENT - PREVIOUSLY COMPUTED IN DHVALLD
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500
005600******************************************************************
005700* MATHEMATICAL CONSTANTS - NO INTRINSIC FUNCTIONS AT THIS SHOP
005800******************************************************************
005900 01  WS-MATH-CONSTANTS.
006000     05  CONST-E                 PIC 9V9(9) VALUE 2.718281828.
006100     05  CONST-STD-PRESS-KPA     PIC 9(3)V999 VALUE 101.325.
006200     05  CONST-STD-PRESS-PA      PIC 9(6) VALUE 101325.
006300     05  CONST-RD                PIC 9(3)V999 VALUE 287.055.
006400     05  CONST-RV                PIC 9(3)V999 VALUE 461.495.
006500
006600 01  WS-NEWTON-WORK.
006700     05  WS-NEWTON-Y             PIC S9(3)V9(6) COMP-3.
006800     05  WS-NEWTON-EXP-Y         PIC S9(5)V9(6) COMP-3.
006900     05  WS-NEWTON-DELTA         PIC S9(5)V9(6) COMP-3.
007000     05  WS-NEWTON-ITER-CTR      PIC S9(4) COMP.
007100     05  WS-NEWTON-MAX-ITER      PIC S9(4) COMP VALUE 30.
007200     05  WS-NEWTON-CONV-SW       PIC X(1) VALUE "N".
007300         88  WS-NEWTON-CONVERGED     VALUE "Y".
007400
007500 01  WS-NEWTON-TARGET            PIC S9(5)V9(6) COMP-3.
007600
007700* DEBUG-TRACE REDEFINITION OF THE NEWTON TARGET - LETS YOU
007800* DISPLAY THE VALUE BEING "LN'D" IN EDITED FORM WHEN THE
007900* CATALOG JOB COMPLAINS ABOUT A DEW POINT RESULT.
008000 01  WS-NEWTON-TARGET-EDIT REDEFINES WS-NEWTON-TARGET
008100                             PIC S9(5)V9(6).
008200
008300 01  WS-GENERAL-WORK.
008400     05  WS-RH-HOLD              PIC S9(3)V9(6) COMP-3.
008500     05  WS-PWS-RESULT           PIC S9(3)V9(6) COMP-3.
008600     05  WS-PW                   PIC S9(3)V9(6) COMP-3.
008700     05  WS-W1                   PIC S9(3)V9(6) COMP-3.
008800     05  WS-W2                   PIC S9(3)V9(6) COMP-3.
008900     05  WS-EXPONENT             PIC S9(3)V9(6) COMP-3.
009000     05  WS-DEW-POINT-C          PIC S9(5)V9(6) COMP-3.
009100     05  WS-TD-NORM              PIC S9(3)V9(6) COMP-3.
009200     05  WS-ALPHA                PIC S9(3)V9(6) COMP-3.
009300     05  WS-PV                   PIC S9(3)V9(6) COMP-3.
009400     05  WS-ACTIVITY-COEF        PIC S9(1)V9(6) COMP-3.
009500     05  WS-PA                   PIC S9(3)V9(6) COMP-3.
009600     05  WS-PW-WATER             PIC S9(3)V9(6) COMP-3.
009700     05  WS-DELTA-P              PIC S9(3)V9(6) COMP-3.
009800     05  WS-POOL-COEF            PIC S9(3)V9(6) COMP-3.
009900     05  WS-DRY-DENSITY          PIC S9(3)V9(6) COMP-3.
010000     05  WS-MOIST-DENSITY        PIC S9(3)V9(6) COMP-3.
010100     05  WS-PD                   PIC S9(7)V9(2) COMP-3.
010200     05  WS-PW-PASCALS           PIC S9(7)V9(2) COMP-3.
010300     05  WS-TEMP-KELVIN          PIC S9(4)V9(6) COMP-3.
010400     05  WS-ACH-FLOORED          PIC S9(3)V9(6) COMP-3.
010500     05  WS-VENT-FACTOR-FLOORED  PIC S9(3)V9(6) COMP-3.
010600     05  WS-TEMP-AIR-HOLD        PIC S9(3)V9(4) COMP-3.
010700
010800* FUNCTION-CODE REDEFINITION - OLD PROGRAMS ON THIS PROJECT
010900* SOMETIMES KEY THE TWO DIGITS SEPARATELY WHEN BUILDING THE
011000* LINKAGE RECORD FROM A PARM CARD; KEPT FOR THAT CALLING STYLE.
011100 01  WS-FUNCTION-CD-HOLD         PIC X(2).
011200 01  WS-FUNCTION-CD-DIGITS REDEFINES WS-FUNCTION-CD-HOLD.
011300     05  WS-FN-TENS-DIGIT        PIC 9.
011400     05  WS-FN-UNITS-DIGIT       PIC 9.
011500
011600* RESULT REDEFINED AS DISPLAY FOR TRACE DISPLAYS
011700 01  WS-RESULT-COMP              PIC S9(7)V9(6) COMP-3.
011800 01  WS-RESULT-DISPLAY REDEFINES WS-RESULT-COMP
011900                             PIC S9(7)V9(6).
012000
012100 LINKAGE SECTION.
012200 01  PSY-CALC-REC.
012300     05  PSY-FUNCTION-CD         PIC X(2).
012400         88  PSY-FN-PWS-LEGACY       VALUE "01".
012500         88  PSY-FN-PWS-ASHRAE       VALUE "02".
012600         88  PSY-FN-HUMID-RATIO      VALUE "03".
012700         88  PSY-FN-DELTA-HUMID      VALUE "04".
012800         88  PSY-FN-DRY-DENSITY      VALUE "05".
012900         88  PSY-FN-MOIST-DENSITY    VALUE "06".
013000         88  PSY-FN-DEW-POINT        VALUE "07".
013100         88  PSY-FN-DERATE           VALUE "08".
013200         88  PSY-FN-OCCUPANT-LOAD    VALUE "09".
013300         88  PSY-FN-ACTIVITY-COEF    VALUE "10".
013400         88  PSY-FN-LEGACY-POOL      VALUE "11".
013500         88  PSY-FN-LEGACY-INFIL     VALUE "12".
013600     05  PSY-TEMP-C              PIC S9(3)V9(4).
013700     05  PSY-TEMP2-C             PIC S9(3)V9(4).
013800     05  PSY-RH-PCT              PIC S9(3)V9(4).
013900     05  PSY-RH2-PCT             PIC S9(3)V9(4).
014000     05  PSY-VOLUME-M3           PIC S9(7)V9(4).
014100     05  PSY-AREA-M2             PIC S9(7)V9(4).
014200     05  PSY-ACH                 PIC S9(3)V9(4).
014300     05  PSY-VENT-FACTOR         PIC S9(3)V9(4).
014400     05  PSY-VELOCITY-MS         PIC S9(3)V9(4).
014500     05  PSY-PEOPLE              PIC S9(5).
014600     05  PSY-ACTIVITY-CD         PIC X(6).
014700     05  PSY-RESULT              PIC S9(7)V9(6).
014800     05  FILLER                  PIC X(8).
014900
015000 01  PSY-RETURN-CD               PIC S9(4) COMP.
015100
015200 PROCEDURE DIVISION USING PSY-CALC-REC, PSY-RETURN-CD.
015300 0000-DISPATCH.
015400     MOVE ZERO TO PSY-RETURN-CD.
015500     IF PSY-FN-PWS-LEGACY
015600         PERFORM 1000-CALC-PWS-LEGACY THRU 1000-EXIT
015700     ELSE IF PSY-FN-PWS-ASHRAE
015800         PERFORM 1010-CALC-PWS-ASHRAE THRU 1010-EXIT
015900     ELSE IF PSY-FN-HUMID-RATIO
016000         PERFORM 1020-CALC-HUMID-RATIO THRU 1020-EXIT
016100     ELSE IF PSY-FN-DELTA-HUMID
016200         PERFORM 1030-CALC-DELTA-HUMID THRU 1030-EXIT
016300     ELSE IF PSY-FN-DRY-DENSITY
016400         PERFORM 1040-CALC-DRY-DENSITY THRU 1040-EXIT
016500     ELSE IF PSY-FN-MOIST-DENSITY
016600         PERFORM 1050-CALC-MOIST-DENSITY THRU 1050-EXIT
016700     ELSE IF PSY-FN-DEW-POINT
016800         PERFORM 1060-CALC-DEW-POINT THRU 1060-EXIT
016900     ELSE IF PSY-FN-DERATE
017000         PERFORM 1070-CALC-DERATE THRU 1070-EXIT
017100     ELSE IF PSY-FN-OCCUPANT-LOAD
017200         PERFORM 1080-CALC-OCCUPANT-LOAD THRU 1080-EXIT
017300     ELSE IF PSY-FN-ACTIVITY-COEF
017400         PERFORM 1090-CALC-ACTIVITY-COEF THRU 1090-EXIT
017500     ELSE IF PSY-FN-LEGACY-POOL
017600         PERFORM 1100-CALC-LEGACY-POOL THRU 1100-EXIT
017700     ELSE IF PSY-FN-LEGACY-INFIL
017800         PERFORM 1110-CALC-LEGACY-INFIL THRU 1110-EXIT
017900     ELSE
018000         MOVE +16 TO PSY-RETURN-CD.
018100     GOBACK.
018200
018300******************************************************************
018400* 1000 - SATURATION VAPOR PRESSURE, LEGACY MAGNUS CONSTANTS
018500******************************************************************
018600 1000-CALC-PWS-LEGACY.
018700     COMPUTE WS-EXPONENT ROUNDED =
018800         17.625 * PSY-TEMP-C / (PSY-TEMP-C + 243.04).
018900     COMPUTE PSY-RESULT ROUNDED =
019000         0.61094 * (CONST-E ** WS-EXPONENT).
019100 1000-EXIT.
019200     EXIT.
019300
019400******************************************************************
019500* 1010 - SATURATION VAPOR PRESSURE, ASHRAE-STYLE CONSTANTS
019600******************************************************************
019700 1010-CALC-PWS-ASHRAE.
019800     COMPUTE WS-EXPONENT ROUNDED =
019900         17.2694 * PSY-TEMP-C / (PSY-TEMP-C + 237.3).
020000     COMPUTE PSY-RESULT ROUNDED =
020100         0.61078 * (CONST-E ** WS-EXPONENT).
020200 1010-EXIT.
020300     EXIT.
020400
020500******************************************************************
020600* 1020 - HUMIDITY RATIO W(T,RH) AT STANDARD PRESSURE
020700******************************************************************
020800 1020-CALC-HUMID-RATIO.
020900     MOVE PSY-RH-PCT TO WS-RH-HOLD.
021000     IF WS-RH-HOLD < 0
021100         MOVE 0 TO WS-RH-HOLD
021200     ELSE IF WS-RH-HOLD > 100
021300         MOVE 100 TO WS-RH-HOLD.
021400
021500     MOVE "02" TO PSY-FUNCTION-CD.
021600     PERFORM 1010-CALC-PWS-ASHRAE THRU 1010-EXIT.
021700     MOVE PSY-RESULT TO WS-PWS-RESULT.
021800
021900     COMPUTE WS-PW ROUNDED = (WS-RH-HOLD / 100) * WS-PWS-RESULT.
022000
022100     IF (CONST-STD-PRESS-KPA - WS-PW) > 0.000000001
022200         COMPUTE PSY-RESULT ROUNDED =
022300             0.62198 * WS-PW / (CONST-STD-PRESS-KPA - WS-PW)
022400     ELSE
022500         COMPUTE PSY-RESULT ROUNDED =
022600             0.62198 * WS-PW / 0.000000001.
022700
022800     MOVE "03" TO PSY-FUNCTION-CD.
022900 1020-EXIT.
023000     EXIT.
023100
023200******************************************************************
023300* 1030 - DELTA HUMIDITY RATIO BETWEEN CURRENT AND TARGET RH
023400******************************************************************
023500 1030-CALC-DELTA-HUMID.
023600     MOVE PSY-RH-PCT TO WS-RH-HOLD.
023700     MOVE "03" TO PSY-FUNCTION-CD.
023800     PERFORM 1020-CALC-HUMID-RATIO THRU 1020-EXIT.
023900     MOVE PSY-RESULT TO WS-W1.
024000
024100     MOVE PSY-RH2-PCT TO PSY-RH-PCT.
024200     MOVE "03" TO PSY-FUNCTION-CD.
024300     PERFORM 1020-CALC-HUMID-RATIO THRU 1020-EXIT.
024400     MOVE PSY-RESULT TO WS-W2.
024500
024600     MOVE WS-RH-HOLD TO PSY-RH-PCT.
024700     COMPUTE PSY-RESULT ROUNDED = WS-W1 - WS-W2.
024800     MOVE "04" TO PSY-FUNCTION-CD.
024900 1030-EXIT.
025000     EXIT.
025100
025200******************************************************************
025300* 1040 - DRY AIR DENSITY, APPROXIMATE
025400******************************************************************
025500 1040-CALC-DRY-DENSITY.
025600     COMPUTE PSY-RESULT ROUNDED =
025700         1.2 * 293.15 / (273.15 + PSY-TEMP-C).
025800 1040-EXIT.
025900     EXIT.
026000
026100******************************************************************
026200* 1050 - MOIST AIR DENSITY
026300******************************************************************
026400 1050-CALC-MOIST-DENSITY.
026500     COMPUTE WS-TEMP-KELVIN ROUNDED = PSY-TEMP-C + 273.15.
026600
026700     MOVE PSY-RH-PCT TO WS-RH-HOLD.
026800     IF WS-RH-HOLD < 0
026900         MOVE 0 TO WS-RH-HOLD
027000     ELSE IF WS-RH-HOLD > 100
027100         MOVE 100 TO WS-RH-HOLD.
027200
027300     MOVE "02" TO PSY-FUNCTION-CD.
027400     PERFORM 1010-CALC-PWS-ASHRAE THRU 1010-EXIT.
027500     COMPUTE WS-PW-PASCALS ROUNDED =
027600         (WS-RH-HOLD / 100) * PSY-RESULT * 1000.
027700
027800     COMPUTE WS-PD ROUNDED = CONST-STD-PRESS-PA - WS-PW-PASCALS.
027900     IF WS-PD < 0
028000         MOVE 0 TO WS-PD.
028100
028200     COMPUTE PSY-RESULT ROUNDED =
028300         (WS-PD / (CONST-RD * WS-TEMP-KELVIN)) +
028400         (WS-PW-PASCALS / (CONST-RV * WS-TEMP-KELVIN)).
028500
028600     MOVE "06" TO PSY-FUNCTION-CD.
028700 1050-EXIT.
028800     EXIT.
028900
029000******************************************************************
029100* 1060 - DEW POINT, MAGNUS INVERSE (NEEDS NATURAL LOG)
029200******************************************************************
029300 1060-CALC-DEW-POINT.
029400     IF PSY-RH-PCT <= 0 OR PSY-RH-PCT > 100
029500         MOVE -100.0 TO PSY-RESULT
029600         GO TO 1060-EXIT.
029700
029800     MOVE "01" TO PSY-FUNCTION-CD.
029900     PERFORM 1000-CALC-PWS-LEGACY THRU 1000-EXIT.
030000     COMPUTE WS-PV ROUNDED = (PSY-RH-PCT / 100) * PSY-RESULT.
030100
030200     IF WS-PV <= 0
030300         MOVE -100.0 TO PSY-RESULT
030400         MOVE "07" TO PSY-FUNCTION-CD
030500         GO TO 1060-EXIT.
030600
030700     COMPUTE WS-NEWTON-TARGET ROUNDED = WS-PV / 0.61094.
030800     PERFORM 5300-CALC-NATURAL-LOG THRU 5300-EXIT.
030900     MOVE WS-NEWTON-Y TO WS-ALPHA.
031000
031100     COMPUTE PSY-RESULT ROUNDED =
031200         243.04 * WS-ALPHA / (17.625 - WS-ALPHA).
031300     MOVE "07" TO PSY-FUNCTION-CD.
031400 1060-EXIT.
031500     EXIT.
031600
031700******************************************************************
031800* 1070 - CAPACITY DERATE FACTOR AT (INDOOR TEMP, TARGET RH)
031900******************************************************************
032000 1070-CALC-DERATE.
032100     MOVE "07" TO PSY-FUNCTION-CD.
032200     PERFORM 1060-CALC-DEW-POINT THRU 1060-EXIT.
032300     MOVE PSY-RESULT TO WS-DEW-POINT-C.
032400
032500     IF WS-DEW-POINT-C < 0
032600         COMPUTE WS-TD-NORM ROUNDED = 0 / 26
032700     ELSE
032800         COMPUTE WS-TD-NORM ROUNDED = WS-DEW-POINT-C / 26.
032900
033000     COMPUTE PSY-RESULT ROUNDED = WS-TD-NORM ** 1.5.
033100
033200     IF PSY-RESULT < 0.1
033300         MOVE 0.1 TO PSY-RESULT
033400     ELSE IF PSY-RESULT > 1.0
033500         MOVE 1.0 TO PSY-RESULT.
033600
033700     MOVE "08" TO PSY-FUNCTION-CD.
033800 1070-EXIT.
033900     EXIT.
034000
034100******************************************************************
034200* 1080 - OCCUPANT LOAD (80 G/H PER PERSON)
034300******************************************************************
034400 1080-CALC-OCCUPANT-LOAD.
034500     IF PSY-PEOPLE <= 0
034600         MOVE 0 TO PSY-RESULT
034700     ELSE
034800         COMPUTE PSY-RESULT ROUNDED = PSY-PEOPLE * 1.92.
034900 1080-EXIT.
035000     EXIT.
035100
035200******************************************************************
035300* 1090 - LEGACY POOL MODEL ACTIVITY COEFFICIENT
035400******************************************************************
035500 1090-CALC-ACTIVITY-COEF.
035600     IF PSY-ACTIVITY-CD = "LOW   "
035700         MOVE 0.065 TO PSY-RESULT
035800     ELSE IF PSY-ACTIVITY-CD = "MEDIUM"
035900         MOVE 0.10 TO PSY-RESULT
036000     ELSE IF PSY-ACTIVITY-CD = "HIGH  "
036100         MOVE 0.15 TO PSY-RESULT
036200     ELSE
036300         MOVE 0.05 TO PSY-RESULT.
036400 1090-EXIT.
036500     EXIT.
036600
036700******************************************************************
036800* 1100 - LEGACY POOL EVAPORATION (COMPATIBILITY ONLY, NOT USED
036900*        BY THE MAIN LOAD-COMPOSITION FLOW - SEE DHVALLD FOR
037000*        THE MODEL THE CATALOG JOB ACTUALLY RELIES ON)
037100******************************************************************
037200 1100-CALC-LEGACY-POOL.
037300     MOVE PSY-TEMP-C TO WS-TEMP-AIR-HOLD.
037400
037500     MOVE "01" TO PSY-FUNCTION-CD.
037600     PERFORM 1000-CALC-PWS-LEGACY THRU 1000-EXIT.
037700     COMPUTE WS-PA ROUNDED = (PSY-RH-PCT / 100) * PSY-RESULT.
037800
037900     MOVE PSY-TEMP2-C TO PSY-TEMP-C.
038000     PERFORM 1000-CALC-PWS-LEGACY THRU 1000-EXIT.
038100     MOVE PSY-RESULT TO WS-PW-WATER.
038200     MOVE WS-TEMP-AIR-HOLD TO PSY-TEMP-C.
038300
038400     COMPUTE WS-DELTA-P ROUNDED = WS-PW-WATER - WS-PA.
038500     IF WS-DELTA-P < 0
038600         MOVE 0 TO WS-DELTA-P
038700     ELSE IF WS-DELTA-P > 2.5
038800         MOVE 2.5 TO WS-DELTA-P.
038900
039000     MOVE "10" TO PSY-FUNCTION-CD.
039100     PERFORM 1090-CALC-ACTIVITY-COEF THRU 1090-EXIT.
039200     MOVE PSY-RESULT TO WS-ACTIVITY-COEF.
039300
039400     IF PSY-VELOCITY-MS > 0
039500         COMPUTE WS-POOL-COEF ROUNDED =
039600             WS-ACTIVITY-COEF + (0.3 * PSY-VELOCITY-MS)
039700     ELSE
039800         MOVE WS-ACTIVITY-COEF TO WS-POOL-COEF.
039900
040000     IF (PSY-TEMP2-C - WS-TEMP-AIR-HOLD) > 0
040100         COMPUTE WS-POOL-COEF ROUNDED =
040200             WS-POOL-COEF *
040300             (1 + (0.04 * (PSY-TEMP2-C - WS-TEMP-AIR-HOLD)))
040400     ELSE
040500         COMPUTE WS-POOL-COEF ROUNDED = WS-POOL-COEF * 1.
040600
040700     COMPUTE PSY-RESULT ROUNDED =
040800         PSY-AREA-M2 * WS-POOL-COEF * WS-DELTA-P * 24.
040900     IF PSY-RESULT < 0
041000         MOVE 0 TO PSY-RESULT.
041100
041200     MOVE "11" TO PSY-FUNCTION-CD.
041300 1100-EXIT.
041400     EXIT.
041500
041600******************************************************************
041700* 1110 - LEGACY INFILTRATION (COMPATIBILITY ONLY)
041800******************************************************************
041900 1110-CALC-LEGACY-INFIL.
042000     IF PSY-VOLUME-M3 <= 0
042100         MOVE 0 TO PSY-RESULT
042200         GO TO 1110-EXIT.
042300
042400     MOVE PSY-ACH TO WS-ACH-FLOORED.
042500     IF WS-ACH-FLOORED < 0
042600         MOVE 0 TO WS-ACH-FLOORED.
042700
042800     MOVE PSY-VENT-FACTOR TO WS-VENT-FACTOR-FLOORED.
042900     IF WS-VENT-FACTOR-FLOORED < 0
043000         MOVE 0 TO WS-VENT-FACTOR-FLOORED.
043100
043200     MOVE "04" TO PSY-FUNCTION-CD.
043300     PERFORM 1030-CALC-DELTA-HUMID THRU 1030-EXIT.
043400     IF PSY-RESULT < 0
043500         MOVE 0 TO PSY-RESULT.
043600     MOVE PSY-RESULT TO WS-W1.
043700
043800     MOVE "05" TO PSY-FUNCTION-CD.
043900     PERFORM 1040-CALC-DRY-DENSITY THRU 1040-EXIT.
044000     MOVE PSY-RESULT TO WS-DRY-DENSITY.
044100
044200     COMPUTE PSY-RESULT ROUNDED =
044300         WS-W1 * WS-DRY-DENSITY * PSY-VOLUME-M3 *
044400         WS-ACH-FLOORED * 24 * WS-VENT-FACTOR-FLOORED.
044500     IF PSY-RESULT < 0
044600         MOVE 0 TO PSY-RESULT.
044700
044800     MOVE "12" TO PSY-FUNCTION-CD.
044900 1110-EXIT.
045000     EXIT.
045100
045200******************************************************************
045300* 5300 - NATURAL LOG OF WS-NEWTON-TARGET BY NEWTON'S METHOD.
045400*        SOLVES E**Y = WS-NEWTON-TARGET FOR Y.  THIS SHOP HAS
045500*        NO FUNCTION LIBRARY SO THIS RUNS EVERY TIME A DEW
045600*        POINT IS NEEDED - DO NOT REMOVE THE ITERATION CAP,
045700*        A BAD INPUT (ZERO OR NEGATIVE TARGET) WILL SPIN THIS
045800*        FOREVER WITHOUT IT.  (TGD - 02/12/92)
045900******************************************************************
046000 5300-CALC-NATURAL-LOG.
046100     MOVE 0 TO WS-NEWTON-Y.
046200     MOVE 0 TO WS-NEWTON-ITER-CTR.
046300     MOVE "N" TO WS-NEWTON-CONV-SW.
046400     IF WS-NEWTON-TARGET <= 0
046500         MOVE 0 TO WS-NEWTON-Y
046600         GO TO 5300-EXIT.
046700
046800     PERFORM 5310-NEWTON-ITERATE THRU 5310-EXIT
046900         UNTIL WS-NEWTON-CONVERGED
047000            OR WS-NEWTON-ITER-CTR NOT < WS-NEWTON-MAX-ITER.
047100 5300-EXIT.
047200     EXIT.
047300
047400 5310-NEWTON-ITERATE.
047500     ADD +1 TO WS-NEWTON-ITER-CTR.
047600     COMPUTE WS-NEWTON-EXP-Y ROUNDED = CONST-E ** WS-NEWTON-Y.
047700     COMPUTE WS-NEWTON-DELTA ROUNDED =
047800         (WS-NEWTON-TARGET - WS-NEWTON-EXP-Y) / WS-NEWTON-EXP-Y.
047900     ADD WS-NEWTON-DELTA TO WS-NEWTON-Y.
048000     IF WS-NEWTON-DELTA < 0
048100         COMPUTE WS-NEWTON-DELTA ROUNDED = WS-NEWTON-DELTA * -1.
048200     IF WS-NEWTON-DELTA <= 0.000001
048300         MOVE "Y" TO WS-NEWTON-CONV-SW.
048400 5310-EXIT.
048500     EXIT.
