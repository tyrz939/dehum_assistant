000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DHRECLST.
000300 AUTHOR. TOM DOHERTY.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 03/02/94.
000600 DATE-COMPILED. 03/02/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM MATCHES EACH SIZED SPACE AGAINST THE
001300*          CURRENT PRODUCT CATALOG AND PRINTS THE SIZING REPORT.
001400*
001500*          IT READS THE SIZING-REQUEST AND LOAD-RESULT FILES IN
001600*          LOCKSTEP (ONE RECORD EACH, SAME ORDER, PRODUCED BY
001700*          DHSIZCLC) AND THE FULL PRODUCT CATALOG, WHICH IS
001800*          LOADED ONCE INTO A TABLE AND SEARCHED IN MEMORY - A
001900*          SORTED-TABLE SEARCH STANDS IN FOR A KEYED CATALOG
002000*          FILE HERE, THE SAME TABLE-LOAD-THEN-SEARCH SHAPE THIS
002100*          SHOP USES FOR ANY SMALL REFERENCE FILE THAT DOES NOT
002200*          RATE ITS OWN VSAM KEY.
002300*
002400*          FOR EVERY REQUEST THAT SIZED CLEAN (RES-STATUS = OK)
002500*          EACH CATALOG PRODUCT IS RUN THROUGH THE FILTER CHAIN,
002600*          THE SURVIVORS GET AN EFFECTIVE-CAPACITY / SUFFICIENCY
002700*          / UNITS-NEEDED RECOMMENDATION RECORD, AND THE REPORT
002800*          SHOWS THEM AS INDENTED SUB-LINES UNDER THE REQUEST'S
002900*          DETAIL LINE WITH A COUNT-OF-PRODUCTS BREAK FOOTER.
003000*
003100******************************************************************
003200
003300         INPUT FILE              -   DDS0001.DHSIZEREQ
003400         INPUT FILE              -   DDS0001.DHLOADRES
003500         INPUT FILE              -   DDS0001.DHPRODCAT
003600
003700         OUTPUT FILE PRODUCED    -   DDS0001.DHRECOMND
003800         OUTPUT FILE PRODUCED    -   DDS0001.DHSIZRPT
003900
004000         DUMP FILE               -   SYSOUT
004100
004200******************************************************************
004300* CHANGE LOG
004400*   03/02/94  TGD  ORIGINAL PROGRAM - CATALOG MATCH JOB, RUNS AS
004500*                  THE STEP AFTER DHSIZCLC IN THE SIZING STREAM
004600*   11/18/99  RPK  ADDED REQ-PREF-TYPE FILTER (CATALOG JOB
004700*                  REQUEST 99-188, SAME TICKET AS DHSIZCLC'S
004800*                  LEGACY CROSS-CHECK)
004900*   08/30/01  MM   OUT-OF-SEQUENCE REQ-ID/RES-ID NOW FORCES THE
005000*                  ABEND PATH INSTEAD OF SKIPPING THE RECORD -
005100*                  A SKIPPED MISMATCH WAS MASKING A LOST RECORD
005200*                  ON THE COUNTER SALES SIDE LAST QUARTER
005300*   02/06/03  JLR  BANNED-SKU CHECK NOW DRIVEN OFF THE 88-LEVEL
005400*                  IN DHPRDREC INSTEAD OF A HARD-CODED COMPARE
005500*   02/06/03  JLR  ADDED 745-WRITE-NOTES AND THE EIGHT WS-NOTE-xxx
005600*                  REPORT LINES - VOLUME/ACH, RH PATH, DRY AIR
005700*                  DENSITY, PULLDOWN, POOL STD-VS-FIELD, OCCUPANT,
005800*                  POOL, AND ADDITIONAL LOADS - SO THE PRINTOUT
005900*                  SHOWS ITS WORK THE WAY THE ENGINEERING DESK
006000*                  ASKED FOR (CATALOG JOB REQUEST 03-104)
006100*   02/06/03  JLR  748-NOTE-DRY-DENSITY WAS CALLING DHPSYCLC
006200*                  THROUGH A SECOND, DUPLICATE PSY-CALC-REC 01 -
006300*                  DROPPED IT AND ADDED PSY-FN-DRY-DENSITY TO THE
006400*                  ONE COPY 620-CALC-EFFECTIVE-CAP ALREADY USES
006500******************************************************************
006600
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER. IBM-390.
007000 OBJECT-COMPUTER. IBM-390.
007100 SPECIAL-NAMES.
007200     C01 IS NEXT-PAGE.
007300
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT SYSOUT
007700     ASSIGN TO UT-S-SYSOUT
007800       ORGANIZATION IS SEQUENTIAL.
007900
008000     SELECT SIZEREQ-FILE
008100     ASSIGN TO UT-S-SIZEREQ
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS OFCODE.
008400
008500     SELECT LOADRES-FILE
008600     ASSIGN TO UT-S-LOADRES
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS LFCODE.
008900
009000     SELECT PRODCAT-FILE
009100     ASSIGN TO UT-S-PRODCAT
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS PFCODE.
009400
009500     SELECT RECOMND-FILE
009600     ASSIGN TO UT-S-RECOMND
009700       ACCESS MODE IS SEQUENTIAL
009800       FILE STATUS IS RFCODE.
009900
010000     SELECT SIZRPT-FILE
010100     ASSIGN TO UT-S-SIZRPT
010200       ORGANIZATION IS SEQUENTIAL.
010300
010400 DATA DIVISION.
010500 FILE SECTION.
010600 FD  SYSOUT
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 130 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS SYSOUT-REC.
011200 01  SYSOUT-REC  PIC X(130).
011300
011400****** SAME PHYSICAL FILE DHSIZCLC READS - RE-READ HERE IN
011500****** LOCKSTEP WITH LOADRES-FILE FOR REQUEST-LEVEL CONTEXT
011600****** (POOL AREA, PREFERRED TYPE) THE LOAD-RESULT RECORD
011700****** DOES NOT CARRY FORWARD.
011800 FD  SIZEREQ-FILE
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 146 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS SIZEREQ-FD-REC.
012400 01  SIZEREQ-FD-REC PIC X(146).
012500
012600****** PRODUCED BY DHSIZCLC, ONE RECORD PER SIZEREQ RECORD, SAME
012700****** ORDER - CARRIES THE COMPUTED LOAD THE CATALOG MATCH NEEDS.
012800 FD  LOADRES-FILE
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 100 CHARACTERS
013200     BLOCK CONTAINS 0 RECORDS
013300     DATA RECORD IS LOADRES-FD-REC.
013400 01  LOADRES-FD-REC PIC X(100).
013500
013600****** FULL CURRENT PRODUCT CATALOG - LOADED ONCE TO A TABLE AT
013700****** JOB START, NOT RE-READ AFTER 050-LOAD-CATALOG-TABLE.
013800 FD  PRODCAT-FILE
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD
014100     RECORD CONTAINS 80 CHARACTERS
014200     BLOCK CONTAINS 0 RECORDS
014300     DATA RECORD IS PRODCAT-FD-REC.
014400 01  PRODCAT-FD-REC PIC X(80).
014500
014600****** ONE RECORD PER REQUEST X SURVIVING PRODUCT.
014700 FD  RECOMND-FILE
014800     RECORDING MODE IS F
014900     LABEL RECORDS ARE STANDARD
015000     RECORD CONTAINS 40 CHARACTERS
015100     BLOCK CONTAINS 0 RECORDS
015200     DATA RECORD IS RECOMND-FD-REC.
015300 01  RECOMND-FD-REC PIC X(40).
015400
015500 FD  SIZRPT-FILE
015600     RECORDING MODE IS F
015700     LABEL RECORDS ARE STANDARD
015800     RECORD CONTAINS 132 CHARACTERS
015900     BLOCK CONTAINS 0 RECORDS
016000     DATA RECORD IS SIZRPT-REC.
016100 01  SIZRPT-REC  PIC X(132).
016200
016300 WORKING-STORAGE SECTION.
016400
016500 01  FILE-STATUS-CODES.
016600     05  OFCODE                  PIC X(2).
016700         88 CODE-READ     VALUE SPACES.
016800     05  LFCODE                  PIC X(2).
016900         88 CODE-READ-LR  VALUE SPACES.
017000     05  PFCODE                  PIC X(2).
017100         88 CODE-READ-PC  VALUE SPACES.
017200     05  RFCODE                  PIC X(2).
017300         88 CODE-WRITE    VALUE SPACES.
017400
017500     COPY DHREQREC.
017600
017700     COPY DHRESREC.
017800
017900     COPY DHPRDREC.
018000
018100     COPY DHRECREC.
018200
018300     COPY DHABEND.
018400
018500 01  WS-CURRENT-DATE-FIELDS.
018600     05  WS-DATE.
018700         10  WS-DATE-YY          PIC 9(2).
018800         10  WS-DATE-MM          PIC 9(2).
018900         10  WS-DATE-DD          PIC 9(2).
019000     05  WS-CENTURY              PIC 9(2) VALUE 20.
019100
019200* EDITED REPORT-DATE VIEW, SAME IDEA AS DHSIZCLC - SHOWS A
019300* 4-DIGIT YEAR ON THE REPORT PAGE HEADING WITHOUT CARRYING A
019400* Y2K-STYLE 4-DIGIT RAW ACCEPT ITEM.
019500 01  WS-REPORT-DATE REDEFINES WS-CURRENT-DATE-FIELDS.
019600     05  WS-RD-YY                PIC 9(2).
019700     05  WS-RD-MM                PIC 9(2).
019800     05  WS-RD-DD                PIC 9(2).
019900     05  FILLER                  PIC 9(2).
020000
020100 01  FLAGS-AND-SWITCHES.
020200     05  MORE-REQUESTS-SW        PIC X(1) VALUE "Y".
020300         88  MORE-REQUESTS           VALUE "Y".
020400         88  NO-MORE-REQUESTS        VALUE "N".
020500     05  MORE-CATALOG-SW         PIC X(1) VALUE "Y".
020600         88  MORE-CATALOG             VALUE "Y".
020700         88  NO-MORE-CATALOG          VALUE "N".
020800     05  WS-FILTER-SW            PIC X(1) VALUE "N".
020900         88  PRODUCT-PASSES-FILTER   VALUE "Y".
021000         88  PRODUCT-FAILS-FILTER    VALUE "N".
021100     05  HAS-POOL-SW             PIC X(1) VALUE "N".
021200         88  REQUEST-HAS-POOL        VALUE "Y".
021300
021400 01  COUNTERS-AND-ACCUMULATORS.
021500     05  WS-RECS-READ            PIC 9(7) COMP.
021600     05  WS-RECS-WRITTEN         PIC 9(7) COMP.
021700     05  WS-RECS-IN-ERROR        PIC 9(7) COMP.
021800     05  WS-CATALOG-COUNT        PIC 9(3) COMP.
021900     05  WS-REC-COUNT-THIS-REQ   PIC 9(2) COMP.
022000     05  WS-UNITS-NEEDED         PIC 9(2) COMP.
022100     05  WS-LINES                PIC 9(2) COMP VALUE 0.
022200     05  WS-PAGES                PIC 9(3) COMP VALUE 1.
022300
022400 01  WS-GRAND-TOTAL-LPD-SUM      PIC S9(7)V9 COMP-3.
022500
022600* EDITED VIEW OF THE GRAND-TOTAL ACCUMULATOR - PRINTED ON THE
022700* FINAL-TOTALS LINE AT THE END OF THE REPORT.
022800 01  WS-GRAND-TOTAL-EDIT REDEFINES WS-GRAND-TOTAL-LPD-SUM
022900                       PIC S9(7)V9.
023000
023100 01  WS-GRAND-POOL-LPD-SUM       PIC S9(7)V9 COMP-3.
023200
023300* SAME IDEA FOR THE POOL-LOAD GRAND TOTAL.
023400 01  WS-GRAND-POOL-EDIT REDEFINES WS-GRAND-POOL-LPD-SUM
023500                       PIC S9(7)V9.
023600
023700 01  WS-CALC-WORK.
023800     05  WS-DERATE-FACTOR        PIC S9(1)V9(6) COMP-3.
023900     05  WS-EFF-CAP-LPD          PIC S9(5)V9(6) COMP-3.
024000     05  WS-UNITS-REM            PIC S9(5)V9(6) COMP-3.
024100
024200* CATALOG TABLE - LOADED ONCE AT JOB START BY 050-LOAD-CATALOG-
024300* TABLE, SEARCHED (BY STRAIGHT SUBSCRIPT PASS, NOT SEARCH, SINCE
024400* EVERY ENTRY MUST BE FILTER-TESTED FOR EVERY REQUEST) IN
024500* 300-PRODUCT-PASS.  80 BYTES PER ENTRY, SAME WIDTH AS THE
024600* CATALOG FILE RECORD ITSELF.
024700 01  WS-CATALOG-TABLE.
024800     05  WS-CAT-ENTRY OCCURS 100 TIMES INDEXED BY CAT-IDX.
024900         10  CAT-SKU             PIC X(10).
025000             88  CAT-SKU-BANNED      VALUES "ST600     ",
025100                                             "ST1000    ".
025200         10  CAT-NAME            PIC X(30).
025300         10  CAT-TYPE            PIC X(10).
025400         10  CAT-CAP-LPD         PIC S9(4)V9.
025500         10  CAT-PERF-FACTOR     PIC S9V99.
025600         10  CAT-POOL-SAFE       PIC X(1).
025700             88  CAT-IS-POOL-SAFE    VALUE "Y".
025800         10  CAT-DRYING-ONLY     PIC X(1).
025900             88  CAT-IS-DRYING-ONLY  VALUE "Y".
026000         10  CAT-PRICE-AUD       PIC S9(6)V99.
026100         10  FILLER              PIC X(12).
026200
026300* MATCHES DHPSYCLC'S LINKAGE RECORD - LOCALLY DECLARED, SAME
026400* CONVENTION AS CALC-COSTS-REC IN PATSRCH/TRMTSRCH.
026500 01  PSY-CALC-REC.
026600     05  PSY-FUNCTION-CD         PIC X(2).
026700         88  PSY-FN-DRY-DENSITY      VALUE "05".
026800         88  PSY-FN-DERATE           VALUE "08".
026900     05  PSY-TEMP-C              PIC S9(3)V9(4).
027000     05  PSY-TEMP2-C             PIC S9(3)V9(4).
027100     05  PSY-RH-PCT              PIC S9(3)V9(4).
027200     05  PSY-RH2-PCT             PIC S9(3)V9(4).
027300     05  PSY-VOLUME-M3           PIC S9(7)V9(4).
027400     05  PSY-AREA-M2             PIC S9(7)V9(4).
027500     05  PSY-ACH                 PIC S9(3)V9(4).
027600     05  PSY-VENT-FACTOR         PIC S9(3)V9(4).
027700     05  PSY-VELOCITY-MS         PIC S9(3)V9(4).
027800     05  PSY-PEOPLE              PIC S9(5).
027900     05  PSY-ACTIVITY-CD         PIC X(6).
028000     05  PSY-RESULT              PIC S9(7)V9(6).
028100     05  FILLER                  PIC X(8).
028200
028300 01  PSY-RETURN-CD               PIC S9(4) COMP.
028400
028500* PAGE HEADING
028600 01  WS-HDR-REC.
028700     05  FILLER                  PIC X(1) VALUE SPACE.
028800     05  HDR-DATE.
028900         10  HDR-CC              PIC 9(2).
029000         10  HDR-YY              PIC 9(2).
029100         10  FILLER              PIC X(1) VALUE "-".
029200         10  HDR-MM              PIC 9(2).
029300         10  FILLER              PIC X(1) VALUE "-".
029400         10  HDR-DD              PIC 9(2).
029500     05  FILLER                  PIC X(15) VALUE SPACES.
029600     05  FILLER                  PIC X(45) VALUE
029700         "DEHUMIDIFIER SIZING REPORT".
029800     05  FILLER                  PIC X(20) VALUE
029900                   "PAGE NUMBER:" JUSTIFIED RIGHT.
030000     05  PAGE-NBR-O              PIC ZZ9.
030100     05  FILLER                  PIC X(38) VALUE SPACES.
030200
030300 01  WS-COLM-HDR-REC.
030400     05  FILLER                  PIC X(1)  VALUE SPACE.
030500     05  FILLER                  PIC X(8)  VALUE "REQ-ID".
030600     05  FILLER                  PIC X(2)  VALUE SPACES.
030700     05  FILLER                  PIC X(9)  VALUE "VOLUME M3".
030800     05  FILLER                  PIC X(1)  VALUE SPACE.
030900     05  FILLER                  PIC X(9)  VALUE "INFIL".
031000     05  FILLER                  PIC X(1)  VALUE SPACE.
031100     05  FILLER                  PIC X(9)  VALUE "OCCUP".
031200     05  FILLER                  PIC X(1)  VALUE SPACE.
031300     05  FILLER                  PIC X(9)  VALUE "POOL".
031400     05  FILLER                  PIC X(1)  VALUE SPACE.
031500     05  FILLER                  PIC X(9)  VALUE "ADDL".
031600     05  FILLER                  PIC X(1)  VALUE SPACE.
031700     05  FILLER                  PIC X(9)  VALUE "TOTAL L/D".
031800     05  FILLER                  PIC X(1)  VALUE SPACE.
031900     05  FILLER                  PIC X(9)  VALUE "KW".
032000     05  FILLER                  PIC X(1)  VALUE SPACE.
032100     05  FILLER                  PIC X(9)  VALUE "PULLDOWN".
032200     05  FILLER                  PIC X(1)  VALUE SPACE.
032300     05  FILLER                  PIC X(2)  VALUE "ST".
032400     05  FILLER                  PIC X(39) VALUE SPACES.
032500
032600* DETAIL LINE - ONE PER SIZING-REQUEST / LOAD-RESULT PAIR.
032700 01  WS-DETAIL-RPT-REC.
032800     05  FILLER                  PIC X(1)  VALUE SPACE.
032900     05  DTL-REQ-ID-O            PIC X(8).
033000     05  FILLER                  PIC X(2)  VALUE SPACES.
033100     05  DTL-VOLUME-O            PIC ZZZ,ZZ9.9.
033200     05  FILLER                  PIC X(1)  VALUE SPACE.
033300     05  DTL-INFIL-O             PIC ZZZ,ZZ9.9.
033400     05  FILLER                  PIC X(1)  VALUE SPACE.
033500     05  DTL-OCCUP-O             PIC ZZZ,ZZ9.9.
033600     05  FILLER                  PIC X(1)  VALUE SPACE.
033700     05  DTL-POOL-O              PIC ZZZ,ZZ9.9.
033800     05  FILLER                  PIC X(1)  VALUE SPACE.
033900     05  DTL-ADDL-O              PIC ZZZ,ZZ9.9.
034000     05  FILLER                  PIC X(1)  VALUE SPACE.
034100     05  DTL-TOTAL-O             PIC ZZZ,ZZ9.9.
034200     05  FILLER                  PIC X(1)  VALUE SPACE.
034300     05  DTL-KW-O                PIC ZZZ,ZZ9.9.
034400     05  FILLER                  PIC X(1)  VALUE SPACE.
034500     05  DTL-PULLDOWN-O          PIC ZZZ,ZZ9.9.
034600     05  FILLER                  PIC X(1)  VALUE SPACE.
034700     05  DTL-STATUS-O            PIC X(2).
034800     05  FILLER                  PIC X(39) VALUE SPACES.
034900
035000* RECOMMENDATION SUB-LINE - ONE PER SURVIVING PRODUCT, INDENTED
035100* UNDER THE REQUEST'S DETAIL LINE.
035200 01  WS-REC-RPT-REC.
035300     05  FILLER                  PIC X(5)  VALUE SPACES.
035400     05  FILLER                  PIC X(4)  VALUE "-->".
035500     05  RECL-SKU-O              PIC X(10).
035600     05  FILLER                  PIC X(1)  VALUE SPACE.
035700     05  RECL-TYPE-O             PIC X(10).
035800     05  FILLER                  PIC X(1)  VALUE SPACE.
035900     05  RECL-EFF-CAP-O          PIC ZZZ,ZZ9.9.
036000     05  FILLER                  PIC X(1)  VALUE SPACE.
036100     05  RECL-SUFFICIENT-O       PIC X(3).
036200     05  FILLER                  PIC X(1)  VALUE SPACE.
036300     05  FILLER                  PIC X(6)  VALUE "UNITS:".
036400     05  RECL-UNITS-O            PIC Z9.
036500     05  FILLER                  PIC X(79) VALUE SPACES.
036600
036700* CONTROL-BREAK FOOTER - COUNT OF RECOMMENDED PRODUCTS.
036800 01  WS-BREAK-FTR-REC.
036900     05  FILLER                  PIC X(5)  VALUE SPACES.
037000     05  FILLER                  PIC X(30) VALUE
037100         "RECOMMENDED PRODUCTS FOR REQ: ".
037200     05  FTR-REQ-ID-O            PIC X(8).
037300     05  FILLER                  PIC X(3)  VALUE SPACES.
037400     05  FILLER                  PIC X(7)  VALUE "COUNT: ".
037500     05  FTR-COUNT-O             PIC ZZ9.
037600     05  FILLER                  PIC X(76) VALUE SPACES.
037700
037800* FINAL TOTALS LINE - ONE WORKING RECORD, RE-USED FOR EACH OF
037900* THE FOUR TOTAL LINES AT END OF REPORT (LABEL + ONE VALUE).
038000 01  WS-TOTAL-RPT-REC.
038100     05  FILLER                  PIC X(5)  VALUE SPACES.
038200     05  TOT-LABEL-O             PIC X(33).
038300     05  TOT-VALUE-O             PIC ZZZ,ZZZ,ZZ9.9.
038400     05  FILLER                  PIC X(81) VALUE SPACES.
038500
038600* NOTES LINES - INDENTED CALCULATION-NARRATIVE LINES PRINTED UNDER
038700* THE DETAIL LINE, ONE PER NOTE CONDITION THAT APPLIES (VOLUME/
038800* ACH, RH REDUCTION PATH, DRY AIR DENSITY, PULLDOWN, POOL STD-VS-
038900* FIELD, OCCUPANT, POOL, ADDITIONAL), PER THE ENGINEERING DESK'S
039000* REVIEW OF THE SIZING REPORT (JLR - CATALOG JOB REQUEST 03-104).
039100* ONE DEDICATED RECORD PER NOTE, SAME AS EVERY OTHER REPORT LINE
039200* IN THIS PROGRAM (WS-DETAIL-RPT-REC, WS-REC-RPT-REC, ETC).
039300 01  WS-NOTE-VOLACH-REC.
039400     05  FILLER                  PIC X(5)  VALUE SPACES.
039500     05  FILLER                  PIC X(7)  VALUE "NOTE - ".
039600     05  FILLER                  PIC X(7)  VALUE "VOLUME=".
039700     05  NVA-VOLUME-O            PIC ZZZ,ZZ9.9.
039800     05  FILLER                  PIC X(10) VALUE " M3   ACH=".
039900     05  NVA-ACH-O               PIC Z9.99.
040000     05  FILLER                  PIC X(89) VALUE SPACES.
040100
040200 01  WS-NOTE-RHPATH-REC.
040300     05  FILLER                  PIC X(5)  VALUE SPACES.
040400     05  FILLER                  PIC X(7)  VALUE "NOTE - ".
040500     05  FILLER                  PIC X(18) VALUE "RH REDUCTION FROM ".
040600     05  NRH-FROM-O              PIC ZZ9.9.
040700     05  FILLER                  PIC X(4)  VALUE " TO ".
040800     05  NRH-TO-O                PIC ZZ9.9.
040900     05  FILLER                  PIC X(4)  VALUE " PCT".
041000     05  FILLER                  PIC X(84) VALUE SPACES.
041100
041200 01  WS-NOTE-DRYDEN-REC.
041300     05  FILLER                  PIC X(5)  VALUE SPACES.
041400     05  FILLER                  PIC X(7)  VALUE "NOTE - ".
041500     05  FILLER                  PIC X(18) VALUE "DRY AIR DENSITY = ".
041600     05  NDD-DENSITY-O           PIC Z9.99.
041700     05  FILLER                  PIC X(7)  VALUE " KG/M3 ".
041800     05  FILLER                  PIC X(90) VALUE SPACES.
041900
042000 01  WS-NOTE-PULLDN-REC.
042100     05  FILLER                  PIC X(5)  VALUE SPACES.
042200     05  FILLER                  PIC X(7)  VALUE "NOTE - ".
042300     05  FILLER                  PIC X(20) VALUE "ONE-TIME PULLDOWN = ".
042400     05  NPD-PULLDOWN-O          PIC ZZZ,ZZ9.9.
042500     05  FILLER                  PIC X(2)  VALUE " L".
042600     05  FILLER                  PIC X(89) VALUE SPACES.
042700
042800 01  WS-NOTE-POOLCMP-REC.
042900     05  FILLER                  PIC X(5)  VALUE SPACES.
043000     05  FILLER                  PIC X(7)  VALUE "NOTE - ".
043100     05  FILLER                  PIC X(9)  VALUE "POOL STD=".
043200     05  NPC-STD-O               PIC ZZZ,ZZ9.9.
043300     05  FILLER                  PIC X(7)  VALUE " FIELD=".
043400     05  NPC-FIELD-O             PIC ZZZ,ZZ9.9.
043500     05  FILLER                  PIC X(6)  VALUE " L/DAY".
043600     05  FILLER                  PIC X(80) VALUE SPACES.
043700
043800 01  WS-NOTE-OCCUP-REC.
043900     05  FILLER                  PIC X(5)  VALUE SPACES.
044000     05  FILLER                  PIC X(7)  VALUE "NOTE - ".
044100     05  FILLER                  PIC X(15) VALUE "OCCUPANT LOAD (".
044200     05  NOC-PEOPLE-O            PIC ZZ9.
044300     05  FILLER                  PIC X(11) VALUE " PEOPLE) = ".
044400     05  NOC-LOAD-O              PIC ZZZ,ZZ9.9.
044500     05  FILLER                  PIC X(6)  VALUE " L/DAY".
044600     05  FILLER                  PIC X(76) VALUE SPACES.
044700
044800 01  WS-NOTE-POOL-REC.
044900     05  FILLER                  PIC X(5)  VALUE SPACES.
045000     05  FILLER                  PIC X(7)  VALUE "NOTE - ".
045100     05  FILLER                  PIC X(24) VALUE
045200         "POOL EVAPORATION LOAD = ".
045300     05  NPL-LOAD-O              PIC ZZZ,ZZ9.9.
045400     05  FILLER                  PIC X(6)  VALUE " L/DAY".
045500     05  FILLER                  PIC X(81) VALUE SPACES.
045600
045700 01  WS-NOTE-ADDL-REC.
045800     05  FILLER                  PIC X(5)  VALUE SPACES.
045900     05  FILLER                  PIC X(7)  VALUE "NOTE - ".
046000     05  FILLER                  PIC X(19) VALUE "ADDITIONAL LOADS = ".
046100     05  NAD-LOAD-O              PIC ZZZ,ZZ9.9.
046200     05  FILLER                  PIC X(6)  VALUE " L/DAY".
046300     05  FILLER                  PIC X(86) VALUE SPACES.
046400
046500 01  WS-NOTES-WORK.
046600     05  WS-EFF-ACH              PIC S9V99.
046700     05  WS-NOTE-TARGET-RH       PIC S9(3)V9.
046800     05  WS-DRY-DENSITY          PIC S9(1)V99.
046900     05  WS-POOL-STD-LPD         PIC S9(5)V9.
047000
047100* MATCHES DHVALLD'S LINKAGE RECORD - SAME CONVENTION.  NEEDED HERE
047200* ONLY FOR THE POOL STANDARD-VS-FIELD COMPARISON NOTE LINE.
047300 01  VAL-CALC-REC.
047400     05  VAL-FUNCTION-CD         PIC X(2).
047500         88  VAL-FN-POOL-EVAP        VALUE "02".
047600     05  VAL-VOLUME-M3           PIC S9(7)V9(4).
047700     05  VAL-AREA-M2             PIC S9(7)V9(4).
047800     05  VAL-INDOOR-C            PIC S9(3)V9(4).
047900     05  VAL-OUTDOOR-C           PIC S9(3)V9(4).
048000     05  VAL-CURRENT-RH          PIC S9(3)V9(4).
048100     05  VAL-TARGET-RH           PIC S9(3)V9(4).
048200     05  VAL-OUTDOOR-RH          PIC S9(3)V9(4).
048300     05  VAL-VENT-LEVEL          PIC X(8).
048400     05  VAL-WATER-C             PIC S9(3)V9(4).
048500     05  VAL-POOL-ACT            PIC X(6).
048600     05  VAL-AIR-MOVE            PIC X(6).
048700     05  VAL-COVER-HRS           PIC S9(3)V9(4).
048800     05  VAL-COVER-RED           PIC S9(1)V9(4).
048900     05  VAL-MODE                PIC X(5).
049000     05  VAL-FIELD-BIAS          PIC S9(1)V9(4).
049100     05  VAL-MIN-RATIO           PIC S9(1)V9(4).
049200     05  VAL-ACH-OVERRIDE        PIC S9(1)V99.
049300     05  VAL-RESULT              PIC S9(7)V9(6).
049400     05  FILLER                  PIC X(5).
049500
049600 01  VAL-RETURN-CD               PIC S9(4) COMP.
049700
049800 01  WS-BLANK-LINE.
049900     05  FILLER                  PIC X(132) VALUE SPACES.
050000
050100 PROCEDURE DIVISION.
050200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
050300     PERFORM 050-LOAD-CATALOG-TABLE THRU 050-EXIT
050400         VARYING CAT-IDX FROM 1 BY 1 UNTIL NO-MORE-CATALOG.
050500     PERFORM 100-MAINLINE THRU 100-EXIT
050600             UNTIL NO-MORE-REQUESTS.
050700     PERFORM 900-CLEANUP THRU 900-EXIT.
050800     MOVE +0 TO RETURN-CODE.
050900     GOBACK.
051000
051100 000-HOUSEKEEPING.
051200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
051300     DISPLAY "******** BEGIN JOB DHRECLST ********".
051400     ACCEPT WS-DATE FROM DATE.
051500     INITIALIZE COUNTERS-AND-ACCUMULATORS.
051600     MOVE ZERO TO WS-GRAND-TOTAL-LPD-SUM, WS-GRAND-POOL-LPD-SUM.
051700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
051800
051900     READ PRODCAT-FILE INTO PRODUCT-REC
052000         AT END
052100         SET NO-MORE-CATALOG TO TRUE
052200         GO TO 000-EXIT
052300     END-READ.
052400
052500     PERFORM 800-READ-SIZEREQ THRU 800-READ-EXIT.
052600     PERFORM 800-READ-LOADRES THRU 800-READ-LOADRES-EXIT.
052700     IF NO-MORE-REQUESTS
052800         MOVE "EMPTY SIZING REQUEST FILE" TO ABEND-REASON
052900         GO TO 1000-ABEND-RTN.
053000
053100     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
053200     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
053300 000-EXIT.
053400     EXIT.
053500
053600******************************************************************
053700* 050 - LOAD THE PRODUCT CATALOG INTO THE IN-MEMORY TABLE, ONE
053800*       PASS AT JOB START, SAME PATTERN AS PATSRCH'S
053900*       050-LOAD-EQUIPMENT-TABLE.
054000******************************************************************
054100 050-LOAD-CATALOG-TABLE.
054200     MOVE "050-LOAD-CATALOG-TABLE" TO PARA-NAME.
054300     MOVE PRD-SKU         TO CAT-SKU (CAT-IDX).
054400     MOVE PRD-NAME        TO CAT-NAME (CAT-IDX).
054500     MOVE PRD-TYPE        TO CAT-TYPE (CAT-IDX).
054600     MOVE PRD-CAP-LPD     TO CAT-CAP-LPD (CAT-IDX).
054700     MOVE PRD-PERF-FACTOR TO CAT-PERF-FACTOR (CAT-IDX).
054800     MOVE PRD-POOL-SAFE   TO CAT-POOL-SAFE (CAT-IDX).
054900     MOVE PRD-DRYING-ONLY TO CAT-DRYING-ONLY (CAT-IDX).
055000     MOVE PRD-PRICE-AUD   TO CAT-PRICE-AUD (CAT-IDX).
055100     ADD +1 TO WS-CATALOG-COUNT.
055200
055300     READ PRODCAT-FILE INTO PRODUCT-REC
055400         AT END
055500         SET NO-MORE-CATALOG TO TRUE
055600         GO TO 050-EXIT
055700     END-READ.
055800 050-EXIT.
055900     EXIT.
056000
056100 100-MAINLINE.
056200     MOVE "100-MAINLINE" TO PARA-NAME.
056300     ADD +1 TO WS-RECS-READ.
056400
056500     IF REQ-ID NOT = RES-ID
056600         MOVE "SIZEREQ/LOADRES RECORDS OUT OF SEQUENCE"
056700             TO ABEND-REASON
056800         GO TO 1000-ABEND-RTN.
056900
057000     MOVE "N" TO HAS-POOL-SW.
057100     IF REQ-POOL-AREA-M2 > 0
057200         SET REQUEST-HAS-POOL TO TRUE.
057300
057400     IF WS-LINES > 45
057500         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
057600
057700     PERFORM 740-WRITE-DETAIL THRU 740-EXIT.
057800     IF RES-STATUS-OK
057900         PERFORM 745-WRITE-NOTES THRU 745-EXIT.
058000
058100     MOVE 0 TO WS-REC-COUNT-THIS-REQ.
058200     IF RES-STATUS-OK
058300         PERFORM 300-PRODUCT-PASS THRU 300-EXIT
058400             VARYING CAT-IDX FROM 1 BY 1
058500             UNTIL CAT-IDX > WS-CATALOG-COUNT
058600     ELSE
058700         ADD +1 TO WS-RECS-IN-ERROR.
058800
058900     PERFORM 760-WRITE-BREAK-FOOTER THRU 760-EXIT.
059000
059100     ADD RES-TOTAL-LPD TO WS-GRAND-TOTAL-LPD-SUM.
059200     ADD RES-POOL-LPD TO WS-GRAND-POOL-LPD-SUM.
059300
059400     PERFORM 800-READ-SIZEREQ THRU 800-READ-EXIT.
059500     PERFORM 800-READ-LOADRES THRU 800-READ-LOADRES-EXIT.
059600 100-EXIT.
059700     EXIT.
059800
059900******************************************************************
060000* 300 - ONE CATALOG ENTRY AGAINST THE CURRENT REQUEST.  FILTER,
060100*       THEN (IF IT SURVIVES) EFFECTIVE CAPACITY, RECOMMENDATION
060200*       RECORD, AND THE REPORT SUB-LINE.
060300******************************************************************
060400 300-PRODUCT-PASS.
060500     MOVE "300-PRODUCT-PASS" TO PARA-NAME.
060600     PERFORM 600-FILTER-PRODUCT THRU 600-EXIT.
060700     IF PRODUCT-PASSES-FILTER
060800         PERFORM 620-CALC-EFFECTIVE-CAP THRU 620-EXIT
060900         PERFORM 630-WRITE-RECOMMENDATION THRU 630-EXIT
061000         PERFORM 750-WRITE-REC-LINE THRU 750-EXIT
061100         ADD +1 TO WS-REC-COUNT-THIS-REQ.
061200 300-EXIT.
061300     EXIT.
061400
061500******************************************************************
061600* 600 - CATALOG FILTER CHAIN.  ANY FAILURE DROPS THE PRODUCT FOR
061700*       THIS REQUEST; THE TABLE ENTRY ITSELF IS NEVER CHANGED.
061800******************************************************************
061900 600-FILTER-PRODUCT.
062000     MOVE "600-FILTER-PRODUCT" TO PARA-NAME.
062100     SET PRODUCT-FAILS-FILTER TO TRUE.
062200
062300     IF CAT-CAP-LPD (CAT-IDX) = 0
062400         GO TO 600-EXIT.
062500
062600     IF REQUEST-HAS-POOL AND NOT CAT-IS-POOL-SAFE (CAT-IDX)
062700         GO TO 600-EXIT.
062800
062900     IF CAT-IS-DRYING-ONLY (CAT-IDX)
063000         GO TO 600-EXIT.
063100
063200     IF CAT-SKU-BANNED (CAT-IDX)
063300         GO TO 600-EXIT.
063400
063500     IF REQ-PREF-TYPE NOT = SPACES
063600         AND CAT-TYPE (CAT-IDX) NOT = REQ-PREF-TYPE
063700         GO TO 600-EXIT.
063800
063900     SET PRODUCT-PASSES-FILTER TO TRUE.
064000 600-EXIT.
064100     EXIT.
064200
064300******************************************************************
064400* 620 - EFFECTIVE CAPACITY = NAMEPLATE X PERFORMANCE FACTOR X
064500*       DERATE FACTOR FOR (INDOOR TEMP, TARGET RH).  DERATE
064600*       COMES FROM DHPSYCLC SO BOTH JOBS SHARE ONE FORMULA.
064700******************************************************************
064800 620-CALC-EFFECTIVE-CAP.
064900     MOVE "620-CALC-EFFECTIVE-CAP" TO PARA-NAME.
065000     MOVE "08" TO PSY-FUNCTION-CD.
065100     MOVE REQ-INDOOR-C TO PSY-TEMP-C.
065200     MOVE REQ-TARGET-RH TO PSY-RH-PCT.
065300     CALL "DHPSYCLC" USING PSY-CALC-REC, PSY-RETURN-CD.
065400     MOVE PSY-RESULT TO WS-DERATE-FACTOR.
065500
065600     COMPUTE WS-EFF-CAP-LPD ROUNDED =
065700         CAT-CAP-LPD (CAT-IDX) * CAT-PERF-FACTOR (CAT-IDX)
065800                               * WS-DERATE-FACTOR.
065900 620-EXIT.
066000     EXIT.
066100
066200******************************************************************
066300* 630 - BUILD AND WRITE THE RECOMMENDATION RECORD.  UNITS-NEEDED
066400*       IS A CEILING DIVIDE - NO FUNCTION LIBRARY ON THIS BOX,
066500*       SO THE REMAINDER IS CHECKED BY HAND THE WAY EVERY OTHER
066600*       ROUNDING JOB IN THIS SHOP DOES IT.
066700******************************************************************
066800 630-WRITE-RECOMMENDATION.
066900     MOVE "630-WRITE-RECOMMENDATION" TO PARA-NAME.
067000     MOVE REQ-ID TO REC-REQ-ID.
067100     MOVE CAT-SKU (CAT-IDX) TO REC-SKU.
067200     MOVE CAT-TYPE (CAT-IDX) TO REC-TYPE.
067300* REC-EFF-CAP-LPD IS ONE DECIMAL - ROUND OFF THE SIX-PLACE WORKING
067400* FIGURE INSTEAD OF CHOPPING IT (SAME JLR FIX AS DHSIZCLC).
067500     COMPUTE REC-EFF-CAP-LPD ROUNDED = WS-EFF-CAP-LPD.
067600
067700     IF WS-EFF-CAP-LPD >= RES-TOTAL-LPD
067800         SET REC-IS-SUFFICIENT TO TRUE
067900     ELSE
068000         MOVE "N" TO REC-SUFFICIENT.
068100
068200     IF WS-EFF-CAP-LPD > 0
068300         DIVIDE RES-TOTAL-LPD BY WS-EFF-CAP-LPD
068400             GIVING WS-UNITS-NEEDED
068500             REMAINDER WS-UNITS-REM
068600         IF WS-UNITS-REM > 0
068700             ADD 1 TO WS-UNITS-NEEDED
068800         END-IF
068900     ELSE
069000         MOVE 99 TO WS-UNITS-NEEDED.
069100
069200     IF WS-UNITS-NEEDED < 1
069300         MOVE 1 TO WS-UNITS-NEEDED.
069400     IF WS-UNITS-NEEDED > 99
069500         MOVE 99 TO WS-UNITS-NEEDED.
069600
069700     MOVE WS-UNITS-NEEDED TO REC-UNITS-NEEDED.
069800
069900     WRITE RECOMND-FD-REC FROM RECOMMENDATION-REC.
070000     ADD +1 TO WS-RECS-WRITTEN.
070100 630-EXIT.
070200     EXIT.
070300
070400 600-PAGE-BREAK.
070500     MOVE "600-PAGE-BREAK" TO PARA-NAME.
070600     WRITE SIZRPT-REC FROM WS-BLANK-LINE
070700         AFTER ADVANCING 1.
070800     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
070900     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
071000 600-EXIT.
071100     EXIT.
071200
071300 700-WRITE-PAGE-HDR.
071400     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
071500     MOVE WS-CENTURY TO HDR-CC.
071600     MOVE WS-RD-YY TO HDR-YY.
071700     MOVE WS-RD-MM TO HDR-MM.
071800     MOVE WS-RD-DD TO HDR-DD.
071900     MOVE WS-PAGES TO PAGE-NBR-O.
072000     WRITE SIZRPT-REC FROM WS-HDR-REC
072100         AFTER ADVANCING NEXT-PAGE.
072200     MOVE ZERO TO WS-LINES.
072300     ADD +1 TO WS-PAGES.
072400 700-EXIT.
072500     EXIT.
072600
072700 720-WRITE-COLM-HDR.
072800     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
072900     WRITE SIZRPT-REC FROM WS-COLM-HDR-REC
073000         AFTER ADVANCING 2.
073100     ADD +2 TO WS-LINES.
073200 720-EXIT.
073300     EXIT.
073400
073500 740-WRITE-DETAIL.
073600     MOVE "740-WRITE-DETAIL" TO PARA-NAME.
073700     MOVE REQ-ID TO DTL-REQ-ID-O.
073800     MOVE RES-VOLUME-M3 TO DTL-VOLUME-O.
073900     MOVE RES-INFIL-LPD TO DTL-INFIL-O.
074000     MOVE RES-OCCUP-LPD TO DTL-OCCUP-O.
074100     MOVE RES-POOL-LPD TO DTL-POOL-O.
074200     MOVE RES-ADDL-LPD TO DTL-ADDL-O.
074300     MOVE RES-TOTAL-LPD TO DTL-TOTAL-O.
074400     MOVE RES-LATENT-KW TO DTL-KW-O.
074500     MOVE RES-PULLDOWN-L TO DTL-PULLDOWN-O.
074600     MOVE RES-STATUS TO DTL-STATUS-O.
074700     WRITE SIZRPT-REC FROM WS-DETAIL-RPT-REC
074800         AFTER ADVANCING 2.
074900     ADD +2 TO WS-LINES.
075000 740-EXIT.
075100     EXIT.
075200
075300******************************************************************
075400* 745 - SIZING-REPORT NOTES.  EIGHT CONDITIONAL EXPLANATION LINES
075500*       THE ENGINEERING DESK ASKED FOR SO THE PRINTOUT SHOWS ITS
075600*       WORK - VOLUME/ACH, THE RH PATH, DRY AIR DENSITY, PULLDOWN
075700*       WHEN THERE IS ONE, STANDARD-VS-FIELD POOL WHEN THE MODE IS
075800*       FIELD, AND THE OCCUPANT/POOL/ADDITIONAL LOAD LINES WHEN
075900*       THOSE LOADS APPLY TO THIS REQUEST (JLR - CATALOG JOB
076000*       REQUEST 03-104).
076100******************************************************************
076200 745-WRITE-NOTES.
076300     MOVE "745-WRITE-NOTES" TO PARA-NAME.
076400     PERFORM 746-NOTE-VOLUME-ACH THRU 746-EXIT.
076500     PERFORM 747-NOTE-RH-PATH THRU 747-EXIT.
076600     PERFORM 748-NOTE-DRY-DENSITY THRU 748-EXIT.
076700     IF RES-PULLDOWN-L > 0
076800         PERFORM 749-NOTE-PULLDOWN THRU 749-EXIT.
076900     IF MODE-FIELD AND REQUEST-HAS-POOL
077000         PERFORM 751-NOTE-POOL-COMPARE THRU 751-EXIT.
077100     IF REQ-PEOPLE > 0
077200         PERFORM 752-NOTE-OCCUPANT THRU 752-EXIT.
077300     IF REQUEST-HAS-POOL
077400         PERFORM 753-NOTE-POOL THRU 753-EXIT.
077500     IF REQ-ADDL-LPD > 0
077600         PERFORM 754-NOTE-ADDITIONAL THRU 754-EXIT.
077700 745-EXIT.
077800     EXIT.
077900
078000 746-NOTE-VOLUME-ACH.
078100     IF LOW-VENT-LEVEL
078200         MOVE 0.4 TO WS-EFF-ACH
078300     ELSE IF STANDARD-VENT-LEVEL
078400         MOVE 0.8 TO WS-EFF-ACH
078500     ELSE
078600         MOVE 0.5 TO WS-EFF-ACH.
078700     MOVE RES-VOLUME-M3 TO NVA-VOLUME-O.
078800     MOVE WS-EFF-ACH TO NVA-ACH-O.
078900     WRITE SIZRPT-REC FROM WS-NOTE-VOLACH-REC
079000         AFTER ADVANCING 1.
079100     ADD +1 TO WS-LINES.
079200 746-EXIT.
079300     EXIT.
079400
079500 747-NOTE-RH-PATH.
079600     MOVE REQ-CURRENT-RH TO WS-NOTE-TARGET-RH.
079700     MOVE WS-NOTE-TARGET-RH TO NRH-FROM-O.
079800     MOVE REQ-TARGET-RH TO WS-NOTE-TARGET-RH.
079900     MOVE WS-NOTE-TARGET-RH TO NRH-TO-O.
080000     WRITE SIZRPT-REC FROM WS-NOTE-RHPATH-REC
080100         AFTER ADVANCING 1.
080200     ADD +1 TO WS-LINES.
080300 747-EXIT.
080400     EXIT.
080500
080600 748-NOTE-DRY-DENSITY.
080700     MOVE "05" TO PSY-FUNCTION-CD.
080800     MOVE REQ-INDOOR-C TO PSY-TEMP-C.
080900     CALL "DHPSYCLC" USING PSY-CALC-REC, PSY-RETURN-CD.
081000     COMPUTE WS-DRY-DENSITY ROUNDED = PSY-RESULT.
081100     MOVE WS-DRY-DENSITY TO NDD-DENSITY-O.
081200     WRITE SIZRPT-REC FROM WS-NOTE-DRYDEN-REC
081300         AFTER ADVANCING 1.
081400     ADD +1 TO WS-LINES.
081500 748-EXIT.
081600     EXIT.
081700
081800 749-NOTE-PULLDOWN.
081900     MOVE RES-PULLDOWN-L TO NPD-PULLDOWN-O.
082000     WRITE SIZRPT-REC FROM WS-NOTE-PULLDN-REC
082100         AFTER ADVANCING 1.
082200     ADD +1 TO WS-LINES.
082300 749-EXIT.
082400     EXIT.
082500
082600 751-NOTE-POOL-COMPARE.
082700     SET VAL-FN-POOL-EVAP TO TRUE.
082800     MOVE REQ-POOL-AREA-M2 TO VAL-AREA-M2.
082900     IF REQ-WATER-C > 0
083000         MOVE REQ-WATER-C TO VAL-WATER-C
083100     ELSE
083200         MOVE 28.0 TO VAL-WATER-C.
083300     MOVE REQ-INDOOR-C TO VAL-INDOOR-C.
083400     MOVE REQ-TARGET-RH TO VAL-TARGET-RH.
083500     MOVE REQ-POOL-ACT TO VAL-POOL-ACT.
083600     MOVE REQ-AIR-MOVE TO VAL-AIR-MOVE.
083700     MOVE REQ-COVER-HRS TO VAL-COVER-HRS.
083800     MOVE REQ-COVER-RED TO VAL-COVER-RED.
083900     MOVE "STD  " TO VAL-MODE.
084000     CALL "DHVALLD" USING VAL-CALC-REC, VAL-RETURN-CD.
084100     IF VAL-RETURN-CD NOT = ZERO
084200         MOVE "DHVALLD POOL-CMP RETURN-CD NOT ZERO"
084300             TO ABEND-REASON
084400         MOVE VAL-RETURN-CD TO ABEND-ACTUAL-VAL
084500         GO TO 1000-ABEND-RTN.
084600     COMPUTE WS-POOL-STD-LPD ROUNDED = VAL-RESULT.
084700     MOVE WS-POOL-STD-LPD TO NPC-STD-O.
084800     MOVE RES-POOL-LPD TO NPC-FIELD-O.
084900     WRITE SIZRPT-REC FROM WS-NOTE-POOLCMP-REC
085000         AFTER ADVANCING 1.
085100     ADD +1 TO WS-LINES.
085200 751-EXIT.
085300     EXIT.
085400
085500 752-NOTE-OCCUPANT.
085600     MOVE REQ-PEOPLE TO NOC-PEOPLE-O.
085700     MOVE RES-OCCUP-LPD TO NOC-LOAD-O.
085800     WRITE SIZRPT-REC FROM WS-NOTE-OCCUP-REC
085900         AFTER ADVANCING 1.
086000     ADD +1 TO WS-LINES.
086100 752-EXIT.
086200     EXIT.
086300
086400 753-NOTE-POOL.
086500     MOVE RES-POOL-LPD TO NPL-LOAD-O.
086600     WRITE SIZRPT-REC FROM WS-NOTE-POOL-REC
086700         AFTER ADVANCING 1.
086800     ADD +1 TO WS-LINES.
086900 753-EXIT.
087000     EXIT.
087100
087200 754-NOTE-ADDITIONAL.
087300     MOVE RES-ADDL-LPD TO NAD-LOAD-O.
087400     WRITE SIZRPT-REC FROM WS-NOTE-ADDL-REC
087500         AFTER ADVANCING 1.
087600     ADD +1 TO WS-LINES.
087700 754-EXIT.
087800     EXIT.
087900
088000 750-WRITE-REC-LINE.
088100     MOVE "750-WRITE-REC-LINE" TO PARA-NAME.
088200     MOVE REC-SKU TO RECL-SKU-O.
088300     MOVE REC-TYPE TO RECL-TYPE-O.
088400     MOVE REC-EFF-CAP-LPD TO RECL-EFF-CAP-O.
088500     IF REC-IS-SUFFICIENT
088600         MOVE "YES" TO RECL-SUFFICIENT-O
088700     ELSE
088800         MOVE "NO " TO RECL-SUFFICIENT-O.
088900     MOVE REC-UNITS-NEEDED TO RECL-UNITS-O.
089000     WRITE SIZRPT-REC FROM WS-REC-RPT-REC
089100         AFTER ADVANCING 1.
089200     ADD +1 TO WS-LINES.
089300     IF WS-LINES > 45
089400         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
089500 750-EXIT.
089600     EXIT.
089700
089800 760-WRITE-BREAK-FOOTER.
089900     MOVE "760-WRITE-BREAK-FOOTER" TO PARA-NAME.
090000     MOVE REQ-ID TO FTR-REQ-ID-O.
090100     MOVE WS-REC-COUNT-THIS-REQ TO FTR-COUNT-O.
090200     WRITE SIZRPT-REC FROM WS-BREAK-FTR-REC
090300         AFTER ADVANCING 1.
090400     WRITE SIZRPT-REC FROM WS-BLANK-LINE
090500         AFTER ADVANCING 1.
090600     ADD +2 TO WS-LINES.
090700 760-EXIT.
090800     EXIT.
090900
091000******************************************************************
091100* 800 - OPEN FILES / READ SIZEREQ, LOADRES
091200******************************************************************
091300 800-OPEN-FILES.
091400     MOVE "800-OPEN-FILES" TO PARA-NAME.
091500     OPEN INPUT SIZEREQ-FILE, LOADRES-FILE, PRODCAT-FILE.
091600     OPEN OUTPUT RECOMND-FILE, SIZRPT-FILE, SYSOUT.
091700 800-EXIT.
091800     EXIT.
091900
092000 800-READ-SIZEREQ.
092100     MOVE "800-READ-SIZEREQ" TO PARA-NAME.
092200     READ SIZEREQ-FILE INTO SIZING-REQUEST-REC
092300         AT END
092400         SET NO-MORE-REQUESTS TO TRUE
092500     END-READ.
092600 800-READ-EXIT.
092700     EXIT.
092800
092900 800-READ-LOADRES.
093000     MOVE "800-READ-LOADRES" TO PARA-NAME.
093100     READ LOADRES-FILE INTO LOAD-RESULT-REC
093200         AT END
093300         SET NO-MORE-REQUESTS TO TRUE
093400     END-READ.
093500 800-READ-LOADRES-EXIT.
093600     EXIT.
093700
093800 700-CLOSE-FILES.
093900     MOVE "700-CLOSE-FILES" TO PARA-NAME.
094000     CLOSE SIZEREQ-FILE, LOADRES-FILE, PRODCAT-FILE,
094100           RECOMND-FILE, SIZRPT-FILE, SYSOUT.
094200 700-EXIT.
094300     EXIT.
094400
094500******************************************************************
094600* 900 - CLEANUP, FINAL TOTALS PRINTED TO THE REPORT.
094700******************************************************************
094800 900-CLEANUP.
094900     MOVE "900-CLEANUP" TO PARA-NAME.
095000     IF WS-LINES > 40
095100         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
095200
095300     MOVE "RECORDS READ .................: " TO TOT-LABEL-O.
095400     MOVE WS-RECS-READ TO TOT-VALUE-O.
095500     WRITE SIZRPT-REC FROM WS-TOTAL-RPT-REC
095600         AFTER ADVANCING 2.
095700
095800     MOVE "RECORDS IN ERROR .............: " TO TOT-LABEL-O.
095900     MOVE WS-RECS-IN-ERROR TO TOT-VALUE-O.
096000     WRITE SIZRPT-REC FROM WS-TOTAL-RPT-REC
096100         AFTER ADVANCING 1.
096200
096300     MOVE "GRAND TOTAL LOAD, L/DAY ......: " TO TOT-LABEL-O.
096400     MOVE WS-GRAND-TOTAL-EDIT TO TOT-VALUE-O.
096500     WRITE SIZRPT-REC FROM WS-TOTAL-RPT-REC
096600         AFTER ADVANCING 1.
096700
096800     MOVE "GRAND TOTAL POOL LOAD, L/DAY .: " TO TOT-LABEL-O.
096900     MOVE WS-GRAND-POOL-EDIT TO TOT-VALUE-O.
097000     WRITE SIZRPT-REC FROM WS-TOTAL-RPT-REC
097100         AFTER ADVANCING 1.
097200
097300     DISPLAY "******** END JOB DHRECLST ********".
097400     DISPLAY "RECORDS READ ...........: " WS-RECS-READ.
097500     DISPLAY "RECOMMENDATIONS WRITTEN : " WS-RECS-WRITTEN.
097600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
097700 900-EXIT.
097800     EXIT.
097900
098000******************************************************************
098100* 1000 - ABEND ROUTINE - SAME FORCED-DIVIDE CONVENTION USED
098200*        ACROSS EVERY BATCH PROGRAM IN THIS SHOP.
098300******************************************************************
098400 1000-ABEND-RTN.
098500     MOVE "DHRECLST" TO ABEND-PGM-ID.
098600     WRITE SYSOUT-REC FROM ABEND-REC.
098700     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
098800     DISPLAY "*** ABNORMAL END OF JOB - DHRECLST ***" UPON CONSOLE.
098900     DIVIDE ZERO-VAL INTO ONE-VAL.
