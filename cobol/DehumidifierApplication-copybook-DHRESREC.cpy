000100******************************************************************
000200*    DHRESREC  --  LOAD-RESULT RECORD LAYOUT                    *
000300*    ONE RECORD WRITTEN PER SIZING-REQUEST RECORD PROCESSED.    *
000400*    FIXED LENGTH 100, LINE SEQUENTIAL.                         *
000500******************************************************************
000600* MAINTENANCE
000700*   06/14/91  JHS  ORIGINAL LAYOUT
000800*   11/18/99  RPK  ADDED RES-DERATE FOR CATALOG JOB HAND-OFF
000900*   02/06/03  JLR  FILLER WIDENED BACK TO X(40) - RES-DERATE'S
001000*                  WIDTH CHANGED TO SV999 AND THE FILLER WAS LEFT
001100*                  AT THE OLD SIZE, ONE BYTE SHORT OF THE 100-BYTE
001200*                  RECORD BOTH DHSIZCLC AND DHRECLST DECLARE
001300*                  (CATALOG JOB REQUEST 03-104)
001400******************************************************************
001500 01  LOAD-RESULT-REC.
001600     05  RES-ID                  PIC X(8).
001700     05  RES-VOLUME-M3           PIC S9(5)V9.
001800     05  RES-AREA-M2             PIC S9(5)V9.
001900     05  RES-INFIL-LPD           PIC S9(4)V9.
002000     05  RES-OCCUP-LPD           PIC S9(4)V9.
002100     05  RES-POOL-LPD            PIC S9(4)V9.
002200     05  RES-ADDL-LPD            PIC S9(4)V9.
002300     05  RES-TOTAL-LPD           PIC S9(5)V9.
002400     05  RES-LATENT-KW           PIC S9(3)V9.
002500     05  RES-PULLDOWN-L          PIC S9(4)V9.
002600     05  RES-DERATE              PIC SV999.
002700     05  RES-STATUS              PIC X(2).
002800         88  RES-STATUS-OK           VALUE "OK".
002900         88  RES-STATUS-VALID-ERR    VALUE "VE".
003000     05  FILLER                  PIC X(40).
