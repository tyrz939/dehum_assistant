000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DHVALLD.
000300 AUTHOR. TOM DOHERTY.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 07/19/93.
000600 DATE-COMPILED. 07/19/93.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM HOLDS THE "VALIDATED" LOAD FORMULAS -
001300*          THE ONES THE SIZING BATCH (DHSIZCLC) ACTUALLY TRUSTS,
001400*          AS OPPOSED TO THE LEGACY WORKSHEET FORMULAS CARRIED
001500*          IN DHPSYCLC FUNCTIONS 11-12 FOR COMPATIBILITY ONLY.
001600*
001700*          CALLED FOR:
001800*            FUNCTION 01 - INFILTRATION, OUTDOOR TO INDOOR
001900*            FUNCTION 02 - POOL EVAPORATION, HYBRID MODEL
002000*            FUNCTION 03 - ONE-TIME AIR PULLDOWN
002100*            FUNCTION 04 - INFILTRATION AT A CALLER-SUPPLIED
002200*                          ACH (SIZING REPORT LOAD-VS-ACH CURVE)
002300*
002400*          THIS PROGRAM CALLS DHPSYCLC FOR HUMIDITY RATIO,
002500*          MOIST AIR DENSITY AND SATURATION VAPOR PRESSURE -
002600*          IT DOES NOT DUPLICATE THAT MATH.
002700*
002800******************************************************************
002900* CHANGE LOG
003000*   07/19/93  TGD  ORIGINAL PROGRAM - INFILTRATION AND PULLDOWN
003100*   11/02/93  TGD  ADDED HYBRID POOL EVAPORATION MODEL
003200*   01/08/97  MM   ACTIVITY FACTOR TABLE CORRECTED (HIGH WAS 1.8,
003300*                  SHOULD BE 2.0 PER ENGINEERING MEMO 96-114)
003400*   04/22/98  RPK  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS, SIGNED OFF
003500*   11/18/99  RPK  FIELD-BIAS / MIN-RATIO NOW PASSED BY THE
003600*                  CALLER INSTEAD OF HARD-CODED, PER CATALOG JOB
003700*                  REQUEST (ALLOWS A RECALIBRATION WITHOUT A
003800*                  RECOMPILE OF THIS MODULE)
003900*   08/30/01  MM   ADDED RETURN-CD 16 FOR UNKNOWN FUNCTION CODE
004000*   02/06/03  JLR  ADDED FUNCTION 04 - INFILTRATION AT A CALLER-
004100*                  SUPPLIED ACH, FOR THE SIZING REPORT'S LOAD-
004200*                  VS-ACH CURVE (CATALOG JOB REQUEST 03-104)
004300******************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200
005300 01  WS-VENT-ACH-WORK.
005400     05  WS-ACH                  PIC S9(3)V9(6) COMP-3.
005500
005600 01  WS-VELOCITY-WORK.
005700     05  WS-AIR-VELOCITY-MS      PIC S9(3)V9(6) COMP-3.
005800     05  WS-V-FPM                PIC S9(5)V9(6) COMP-3.
005900
006000 01  WS-VELOCITY-FACTOR-K        PIC S9(5)V9(6) COMP-3.
006100
006200* ALTERNATE VIEW OF THE VELOCITY-FACTOR FIELD USED WHEN THE
006300* ENGINEERING DESK CHECKS A RUN BY HAND - GIVES THEM K SPLIT
006400* INTO A WHOLE-NUMBER PART THEY CAN READ OFF THE PRINTOUT.
006500 01  WS-VELOCITY-FACTOR-EDIT REDEFINES WS-VELOCITY-FACTOR-K
006600                             PIC S9(5)V9(6).
006700
006800 01  WS-ACTIVITY-FACTOR-WORK.
006900     05  WS-ACTIVITY-FACTOR-AF   PIC S9(1)V9(6) COMP-3.
007000
007100 01  WS-POOL-WORK.
007200     05  WS-DP-KPA               PIC S9(3)V9(6) COMP-3.
007300     05  WS-KG-PER-HR-STD        PIC S9(5)V9(6) COMP-3.
007400     05  WS-UNCOVERED-HRS        PIC S9(3)V9(6) COMP-3.
007500     05  WS-COVERED-HRS          PIC S9(3)V9(6) COMP-3.
007600     05  WS-COVER-REDUCTION      PIC S9(1)V9(6) COMP-3.
007700     05  WS-KG-PER-DAY-STD       PIC S9(5)V9(6) COMP-3.
007800     05  WS-KG-PER-DAY-FIELD     PIC S9(5)V9(6) COMP-3.
007900     05  WS-STD-TIMES-BIAS       PIC S9(5)V9(6) COMP-3.
008000     05  WS-STD-TIMES-MINRATIO   PIC S9(5)V9(6) COMP-3.
008100
008200 01  WS-HUMID-WORK.
008300     05  WS-DENSITY              PIC S9(3)V9(6) COMP-3.
008400
008500 01  WS-DELTA-W                  PIC S9(3)V9(6) COMP-3.
008600
008700* TRACE REDEFINITION FOR DESK-CHECK DISPLAYS OF DELTA-W
008800 01  WS-DELTA-W-EDIT REDEFINES WS-DELTA-W PIC S9(3)V9(6).
008900
009000* DAILY LOAD RESULT BROKEN OUT BY SOURCE - NOT WRITTEN
009100* ANYWHERE TODAY BUT KEPT HANDY FOR WHEN THE REPORT GROUP
009200* ASKS FOR A LOAD-BY-SOURCE BREAKDOWN (THEY ASK EVERY YEAR).
009300 01  WS-LOAD-BREAKDOWN.
009400     05  WS-LB-INFIL             PIC S9(5)V9 COMP-3.
009500     05  WS-LB-POOL              PIC S9(5)V9 COMP-3.
009600 01  WS-LOAD-BREAKDOWN-EDIT REDEFINES WS-LOAD-BREAKDOWN.
009700     05  WS-LBE-INFIL            PIC S9(5)V9.
009800     05  WS-LBE-POOL             PIC S9(5)V9.
009900
010000* MATCHES DHPSYCLC'S LINKAGE RECORD - NOT A SHARED COPYBOOK,
010100* SAME CONVENTION AS CALC-COSTS-REC IN PATSRCH/TRMTSRCH.
010200 01  PSY-CALC-REC.
010300     05  PSY-FUNCTION-CD         PIC X(2).
010400     05  PSY-TEMP-C              PIC S9(3)V9(4).
010500     05  PSY-TEMP2-C             PIC S9(3)V9(4).
010600     05  PSY-RH-PCT              PIC S9(3)V9(4).
010700     05  PSY-RH2-PCT             PIC S9(3)V9(4).
010800     05  PSY-VOLUME-M3           PIC S9(7)V9(4).
010900     05  PSY-AREA-M2             PIC S9(7)V9(4).
011000     05  PSY-ACH                 PIC S9(3)V9(4).
011100     05  PSY-VENT-FACTOR         PIC S9(3)V9(4).
011200     05  PSY-VELOCITY-MS         PIC S9(3)V9(4).
011300     05  PSY-PEOPLE              PIC S9(5).
011400     05  PSY-ACTIVITY-CD         PIC X(6).
011500     05  PSY-RESULT              PIC S9(7)V9(6).
011600     05  FILLER                  PIC X(8).
011700
011800 01  PSY-RETURN-CD               PIC S9(4) COMP.
011900
012000 LINKAGE SECTION.
012100 01  VAL-CALC-REC.
012200     05  VAL-FUNCTION-CD         PIC X(2).
012300         88  VAL-FN-INFILTRATION     VALUE "01".
012400         88  VAL-FN-POOL-EVAP        VALUE "02".
012500         88  VAL-FN-PULLDOWN         VALUE "03".
012600         88  VAL-FN-CURVE-INFIL      VALUE "04".
012700     05  VAL-VOLUME-M3           PIC S9(7)V9(4).
012800     05  VAL-AREA-M2             PIC S9(7)V9(4).
012900     05  VAL-INDOOR-C            PIC S9(3)V9(4).
013000     05  VAL-OUTDOOR-C           PIC S9(3)V9(4).
013100     05  VAL-CURRENT-RH          PIC S9(3)V9(4).
013200     05  VAL-TARGET-RH           PIC S9(3)V9(4).
013300     05  VAL-OUTDOOR-RH          PIC S9(3)V9(4).
013400     05  VAL-VENT-LEVEL          PIC X(8).
013500     05  VAL-WATER-C             PIC S9(3)V9(4).
013600     05  VAL-POOL-ACT            PIC X(6).
013700     05  VAL-AIR-MOVE            PIC X(6).
013800     05  VAL-COVER-HRS           PIC S9(3)V9(4).
013900     05  VAL-COVER-RED           PIC S9(1)V9(4).
014000     05  VAL-MODE                PIC X(5).
014100     05  VAL-FIELD-BIAS          PIC S9(1)V9(4).
014200     05  VAL-MIN-RATIO           PIC S9(1)V9(4).
014300     05  VAL-ACH-OVERRIDE        PIC S9(1)V99.
014400     05  VAL-RESULT              PIC S9(7)V9(6).
014500     05  FILLER                  PIC X(5).
014600
014700 01  VAL-RETURN-CD               PIC S9(4) COMP.
014800
014900 PROCEDURE DIVISION USING VAL-CALC-REC, VAL-RETURN-CD.
015000 0000-DISPATCH.
015100     MOVE ZERO TO VAL-RETURN-CD.
015200     IF VAL-FN-INFILTRATION
015300         PERFORM 2000-CALC-INFILTRATION THRU 2000-EXIT
015400     ELSE IF VAL-FN-POOL-EVAP
015500         PERFORM 2010-CALC-POOL-EVAP THRU 2010-EXIT
015600     ELSE IF VAL-FN-PULLDOWN
015700         PERFORM 2020-CALC-PULLDOWN THRU 2020-EXIT
015800     ELSE IF VAL-FN-CURVE-INFIL
015900         PERFORM 2030-CALC-CURVE-INFIL THRU 2030-EXIT
016000     ELSE
016100         MOVE +16 TO VAL-RETURN-CD.
016200     GOBACK.
016300
016400******************************************************************
016500* 2000 - INFILTRATION, OUTDOOR-TO-INDOOR HUMIDITY RATIO DIFF
016600******************************************************************
016700 2000-CALC-INFILTRATION.
016800     IF VAL-VOLUME-M3 <= 0
016900         MOVE 0 TO VAL-RESULT
017000         GO TO 2000-EXIT.
017100
017200     IF VAL-VENT-LEVEL = "LOW     "
017300         MOVE 0.4 TO WS-ACH
017400     ELSE IF VAL-VENT-LEVEL = "STANDARD"
017500         MOVE 0.8 TO WS-ACH
017600     ELSE
017700         MOVE 0.5 TO WS-ACH.
017800
017900     MOVE "03" TO PSY-FUNCTION-CD.
018000     MOVE VAL-OUTDOOR-C TO PSY-TEMP-C.
018100     MOVE VAL-OUTDOOR-RH TO PSY-RH-PCT.
018200     CALL "DHPSYCLC" USING PSY-CALC-REC, PSY-RETURN-CD.
018300     MOVE PSY-RESULT TO WS-DELTA-W.
018400
018500     MOVE "03" TO PSY-FUNCTION-CD.
018600     MOVE VAL-INDOOR-C TO PSY-TEMP-C.
018700     MOVE VAL-TARGET-RH TO PSY-RH-PCT.
018800     CALL "DHPSYCLC" USING PSY-CALC-REC, PSY-RETURN-CD.
018900     SUBTRACT PSY-RESULT FROM WS-DELTA-W.
019000     IF WS-DELTA-W < 0
019100         MOVE 0 TO WS-DELTA-W.
019200
019300     MOVE "06" TO PSY-FUNCTION-CD.
019400     MOVE VAL-INDOOR-C TO PSY-TEMP-C.
019500     MOVE VAL-TARGET-RH TO PSY-RH-PCT.
019600     CALL "DHPSYCLC" USING PSY-CALC-REC, PSY-RETURN-CD.
019700     MOVE PSY-RESULT TO WS-DENSITY.
019800
019900     COMPUTE VAL-RESULT ROUNDED =
020000         WS-DELTA-W * WS-DENSITY * VAL-VOLUME-M3 * WS-ACH * 24.
020100     IF VAL-RESULT < 0
020200         MOVE 0 TO VAL-RESULT.
020300     MOVE VAL-RESULT TO WS-LB-INFIL.
020400 2000-EXIT.
020500     EXIT.
020600
020700******************************************************************
020800* 2010 - POOL EVAPORATION, HYBRID STANDARD/FIELD MODEL
020900******************************************************************
021000 2010-CALC-POOL-EVAP.
021100     IF VAL-AREA-M2 <= 0
021200         MOVE 0 TO VAL-RESULT
021300         GO TO 2010-EXIT.
021400
021500     IF VAL-AIR-MOVE = "STILL "
021600         MOVE 0.05 TO WS-AIR-VELOCITY-MS
021700     ELSE IF VAL-AIR-MOVE = "LOW   "
021800         MOVE 0.1 TO WS-AIR-VELOCITY-MS
021900     ELSE IF VAL-AIR-MOVE = "MEDIUM"
022000         MOVE 0.2 TO WS-AIR-VELOCITY-MS
022100     ELSE
022200         MOVE 0.0 TO WS-AIR-VELOCITY-MS.
022300     COMPUTE WS-V-FPM ROUNDED = WS-AIR-VELOCITY-MS * 196.8504.
022400
022500     MOVE "02" TO PSY-FUNCTION-CD.
022600     MOVE VAL-WATER-C TO PSY-TEMP-C.
022700     CALL "DHPSYCLC" USING PSY-CALC-REC, PSY-RETURN-CD.
022800     MOVE PSY-RESULT TO WS-DP-KPA.
022900
023000     MOVE "02" TO PSY-FUNCTION-CD.
023100     MOVE VAL-INDOOR-C TO PSY-TEMP-C.
023200     CALL "DHPSYCLC" USING PSY-CALC-REC, PSY-RETURN-CD.
023300     IF VAL-TARGET-RH > 0
023400         COMPUTE WS-DP-KPA ROUNDED =
023500             WS-DP-KPA - (PSY-RESULT * VAL-TARGET-RH / 100)
023600     END-IF.
023700     IF WS-DP-KPA < 0
023800         MOVE 0 TO WS-DP-KPA.
023900
024000     IF VAL-POOL-ACT = "LOW   "
024100         MOVE 1.2 TO WS-ACTIVITY-FACTOR-AF
024200     ELSE IF VAL-POOL-ACT = "MEDIUM"
024300         MOVE 1.5 TO WS-ACTIVITY-FACTOR-AF
024400     ELSE IF VAL-POOL-ACT = "HIGH  "
024500         MOVE 2.0 TO WS-ACTIVITY-FACTOR-AF
024600     ELSE IF VAL-POOL-ACT = "NONE  "
024700         MOVE 1.0 TO WS-ACTIVITY-FACTOR-AF
024800     ELSE
024900         MOVE 1.2 TO WS-ACTIVITY-FACTOR-AF.
025000
025100     COMPUTE WS-VELOCITY-FACTOR-K ROUNDED =
025200         3.385 + (8.957 * (WS-V-FPM ** 0.832)).
025300
025400     COMPUTE WS-KG-PER-HR-STD ROUNDED =
025500         VAL-AREA-M2 * 0.00105 * WS-DP-KPA *
025600         WS-VELOCITY-FACTOR-K * WS-ACTIVITY-FACTOR-AF.
025700
025800     COMPUTE WS-UNCOVERED-HRS ROUNDED = 24 - VAL-COVER-HRS.
025900     IF WS-UNCOVERED-HRS < 0
026000         MOVE 0 TO WS-UNCOVERED-HRS.
026100
026200     MOVE VAL-COVER-HRS TO WS-COVERED-HRS.
026300     IF WS-COVERED-HRS < 0
026400         MOVE 0 TO WS-COVERED-HRS
026500     ELSE IF WS-COVERED-HRS > 24
026600         MOVE 24 TO WS-COVERED-HRS.
026700
026800     MOVE VAL-COVER-RED TO WS-COVER-REDUCTION.
026900     IF WS-COVER-REDUCTION < 0
027000         MOVE 0 TO WS-COVER-REDUCTION
027100     ELSE IF WS-COVER-REDUCTION > 1
027200         MOVE 1 TO WS-COVER-REDUCTION.
027300
027400     COMPUTE WS-KG-PER-DAY-STD ROUNDED =
027500         (WS-KG-PER-HR-STD * WS-UNCOVERED-HRS) +
027600         (WS-KG-PER-HR-STD * (1 - WS-COVER-REDUCTION) *
027700          WS-COVERED-HRS).
027800     IF WS-KG-PER-DAY-STD < 0
027900         MOVE 0 TO WS-KG-PER-DAY-STD.
028000
028100     IF VAL-MODE = "STD  "
028200         COMPUTE VAL-RESULT ROUNDED = WS-KG-PER-DAY-STD
028300     ELSE
028400         COMPUTE WS-STD-TIMES-BIAS ROUNDED =
028500             WS-KG-PER-DAY-STD * VAL-FIELD-BIAS
028600         COMPUTE WS-STD-TIMES-MINRATIO ROUNDED =
028700             WS-KG-PER-DAY-STD * VAL-MIN-RATIO
028800         IF WS-STD-TIMES-BIAS > WS-STD-TIMES-MINRATIO
028900             COMPUTE VAL-RESULT ROUNDED = WS-STD-TIMES-BIAS
029000         ELSE
029100             COMPUTE VAL-RESULT ROUNDED = WS-STD-TIMES-MINRATIO.
029200
029300     MOVE VAL-RESULT TO WS-LB-POOL.
029400 2010-EXIT.
029500     EXIT.
029600
029700******************************************************************
029800* 2020 - ONE-TIME AIR PULLDOWN (AIR ONLY, NO SURFACE LOADS)
029900******************************************************************
030000 2020-CALC-PULLDOWN.
030100     IF VAL-VOLUME-M3 <= 0
030200         MOVE 0 TO VAL-RESULT
030300         GO TO 2020-EXIT.
030400
030500     MOVE "03" TO PSY-FUNCTION-CD.
030600     MOVE VAL-INDOOR-C TO PSY-TEMP-C.
030700     MOVE VAL-CURRENT-RH TO PSY-RH-PCT.
030800     CALL "DHPSYCLC" USING PSY-CALC-REC, PSY-RETURN-CD.
030900     MOVE PSY-RESULT TO WS-DELTA-W.
031000
031100     MOVE "03" TO PSY-FUNCTION-CD.
031200     MOVE VAL-INDOOR-C TO PSY-TEMP-C.
031300     MOVE VAL-TARGET-RH TO PSY-RH-PCT.
031400     CALL "DHPSYCLC" USING PSY-CALC-REC, PSY-RETURN-CD.
031500     SUBTRACT PSY-RESULT FROM WS-DELTA-W.
031600     IF WS-DELTA-W < 0
031700         MOVE 0 TO WS-DELTA-W.
031800
031900     MOVE "06" TO PSY-FUNCTION-CD.
032000     MOVE VAL-INDOOR-C TO PSY-TEMP-C.
032100     MOVE VAL-CURRENT-RH TO PSY-RH-PCT.
032200     CALL "DHPSYCLC" USING PSY-CALC-REC, PSY-RETURN-CD.
032300     MOVE PSY-RESULT TO WS-DENSITY.
032400
032500     COMPUTE VAL-RESULT ROUNDED =
032600         WS-DELTA-W * WS-DENSITY * VAL-VOLUME-M3.
032700     IF VAL-RESULT < 0
032800         MOVE 0 TO VAL-RESULT.
032900 2020-EXIT.
033000     EXIT.
033100
033200******************************************************************
033300* 2030 - INFILTRATION AT AN EXPLICIT ACH (LOAD-VS-ACH CURVE).
033400*        SAME DELTA-W / DENSITY MATH AS 2000-CALC-INFILTRATION
033500*        BUT THE ACH COMES FROM THE CALLER (VAL-ACH-OVERRIDE)
033600*        INSTEAD OF BEING LOOKED UP FROM VAL-VENT-LEVEL - THE
033700*        CURVE SAMPLES SEVERAL ACH VALUES FOR ONE REQUEST, NOT
033800*        JUST THE VENT-LEVEL DEFAULT.  ADDED FOR THE SIZING
033900*        REPORT'S LOAD-VS-ACH CURVE (JLR - CATALOG JOB REQUEST
034000*        03-104).
034100******************************************************************
034200 2030-CALC-CURVE-INFIL.
034300     IF VAL-VOLUME-M3 <= 0
034400         MOVE 0 TO VAL-RESULT
034500         GO TO 2030-EXIT.
034600
034700     MOVE "03" TO PSY-FUNCTION-CD.
034800     MOVE VAL-OUTDOOR-C TO PSY-TEMP-C.
034900     MOVE VAL-OUTDOOR-RH TO PSY-RH-PCT.
035000     CALL "DHPSYCLC" USING PSY-CALC-REC, PSY-RETURN-CD.
035100     MOVE PSY-RESULT TO WS-DELTA-W.
035200
035300     MOVE "03" TO PSY-FUNCTION-CD.
035400     MOVE VAL-INDOOR-C TO PSY-TEMP-C.
035500     MOVE VAL-TARGET-RH TO PSY-RH-PCT.
035600     CALL "DHPSYCLC" USING PSY-CALC-REC, PSY-RETURN-CD.
035700     SUBTRACT PSY-RESULT FROM WS-DELTA-W.
035800     IF WS-DELTA-W < 0
035900         MOVE 0 TO WS-DELTA-W.
036000
036100     MOVE "06" TO PSY-FUNCTION-CD.
036200     MOVE VAL-INDOOR-C TO PSY-TEMP-C.
036300     MOVE VAL-TARGET-RH TO PSY-RH-PCT.
036400     CALL "DHPSYCLC" USING PSY-CALC-REC, PSY-RETURN-CD.
036500     MOVE PSY-RESULT TO WS-DENSITY.
036600
036700     COMPUTE VAL-RESULT ROUNDED =
036800         WS-DELTA-W * WS-DENSITY * VAL-VOLUME-M3 *
036900         VAL-ACH-OVERRIDE * 24.
037000     IF VAL-RESULT < 0
037100         MOVE 0 TO VAL-RESULT.
037200 2030-EXIT.
037300     EXIT.
