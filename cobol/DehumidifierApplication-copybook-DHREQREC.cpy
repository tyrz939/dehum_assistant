000100******************************************************************
000200*    DHREQREC  --  SIZING-REQUEST RECORD LAYOUT                 *
000300*    ONE RECORD PER SPACE SUBMITTED BY THE SIZING INTAKE JOB.    *
000400*    FIXED LENGTH 146, LINE SEQUENTIAL (NO VB, NO TRAILER REC).  *
000500******************************************************************
000600* MAINTENANCE
000700*   06/14/91  JHS  ORIGINAL LAYOUT FOR SIZING BATCH CONVERSION
000800*   03/02/94  TGD  ADDED REQ-PREF-TYPE FOR CATALOG FILTER JOB
000900*   11/18/99  RPK  WIDENED FILLER, NO NEW FIELDS THIS RELEASE
001000******************************************************************
001100 01  SIZING-REQUEST-REC.
001200     05  REQ-ID                  PIC X(8).
001300     05  REQ-LENGTH-M            PIC S9(3)V99.
001400     05  REQ-WIDTH-M             PIC S9(3)V99.
001500     05  REQ-HEIGHT-M            PIC S9(2)V99.
001600     05  REQ-VOLUME-M3           PIC S9(5)V99.
001700     05  REQ-CURRENT-RH          PIC S9(3)V9.
001800     05  REQ-TARGET-RH           PIC S9(3)V9.
001900     05  REQ-INDOOR-C            PIC S9(2)V9.
002000     05  REQ-OUTDOOR-C           PIC S9(2)V9.
002100     05  REQ-OUTDOOR-RH          PIC S9(3)V9.
002200     05  REQ-ACH                 PIC S9(1)V99.
002300     05  REQ-VENT-LEVEL          PIC X(8).
002400         88  LOW-VENT-LEVEL          VALUE "LOW     ".
002500         88  STANDARD-VENT-LEVEL     VALUE "STANDARD".
002600     05  REQ-PEOPLE              PIC S9(3).
002700     05  REQ-POOL-AREA-M2        PIC S9(4)V99.
002800     05  REQ-WATER-C             PIC S9(2)V9.
002900     05  REQ-POOL-ACT            PIC X(6).
003000         88  POOL-ACT-NONE           VALUE "NONE  ".
003100         88  POOL-ACT-LOW            VALUE "LOW   ".
003200         88  POOL-ACT-MEDIUM         VALUE "MEDIUM".
003300         88  POOL-ACT-HIGH           VALUE "HIGH  ".
003400     05  REQ-AIR-MOVE            PIC X(6).
003500         88  AIR-MOVE-STILL          VALUE "STILL ".
003600         88  AIR-MOVE-LOW            VALUE "LOW   ".
003700         88  AIR-MOVE-MEDIUM         VALUE "MEDIUM".
003800     05  REQ-COVER-HRS           PIC S9(2)V9.
003900     05  REQ-COVER-RED           PIC SV99.
004000     05  REQ-ADDL-LPD            PIC S9(4)V9.
004100     05  REQ-MODE                PIC X(5).
004200         88  MODE-STANDARD           VALUE "STD  ".
004300         88  MODE-FIELD              VALUE "FIELD".
004400     05  REQ-PREF-TYPE           PIC X(10).
004500     05  FILLER                  PIC X(38).
