000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DHTOOLS.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 08/02/93.
000600 DATE-COMPILED. 08/02/93.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM CARRIES THE TWO "QUICK-QUOTE" SIZING
001300*          TOOLS THE COUNTER STAFF USE WHEN A CUSTOMER WANTS A
001400*          ROUGH NUMBER WHILE THEY ARE STILL ON THE PHONE - NOT
001500*          THE FULL VALIDATED LOAD MODEL IN DHVALLD/DHPSYCLC.
001600*          NEITHER FUNCTION OPENS A FILE; BOTH TAKE THEIR INPUT
001700*          ON THE LINKAGE RECORD AND HAND BACK A RESULT.
001800*
001900*          DHSIZCLC CALLS FUNCTION 02 (CALC-SIZING) ONCE PER
002000*          REQUEST AS A DESK-CHECK CROSS-FOOT AGAINST THE FULL
002100*          MODEL'S TOTAL - IT IS DISPLAYED TO SYSOUT ONLY AND
002200*          DOES NOT CHANGE THE LOAD-RESULT RECORD IN ANY WAY.
002300*
002400******************************************************************
002500* CHANGE LOG
002600*   08/02/93  JHS  ORIGINAL PROGRAM, BOTH FUNCTIONS
002700*   02/14/95  TGD  CAPACITY BANDING WORDING CHANGED TO MATCH
002800*                  THE NEW PRICE SHEET (REQUEST 95-0188)
002900*   04/22/98  RPK  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS, SIGNED OFF
003000*   11/18/99  RPK  CROSS-FOOT CALL ADDED FROM DHSIZCLC, SEE THAT
003100*                  PROGRAM'S LOG FOR THE OTHER HALF OF THIS CHANGE
003200*   08/30/01  MM   3000/3100 NOW COMPUTE TOOL-RESULT-LPD ROUNDED
003300*                  INSTEAD OF A PLAIN MOVE - THE COUNTER SLIP WAS
003400*                  SHOWING A QUOTE ONE TENTH LOW ON BORDERLINE
003500*                  JOBS (HELP DESK TICKET 01-2240)
003600*   02/06/03  JLR  TOOL-VOLUME-OUT/TOOL-AREA-OUT ALSO CHANGED TO
003700*                  COMPUTE ROUNDED, SAME REASON, WHILE THE CATALOG
003800*                  JOB ROUNDING REQUEST (02-317) WAS IN THE SHOP
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800
004900 01  WS-QUICK-LOAD-WORK.
005000     05  WS-QL-VOLUME-M3         PIC S9(7)V9(4) COMP-3.
005100     05  WS-QL-CAP-G-KG          PIC S9(3)V9(6) COMP-3.
005200     05  WS-QL-TEMP-EXP          PIC S9(3)V9(6) COMP-3.
005300     05  WS-QL-DELTA-M-G-KG      PIC S9(3)V9(6) COMP-3.
005400     05  WS-QL-AIR-DENSITY       PIC S9(3)V9(6) COMP-3.
005500     05  WS-QL-AIR-MASS-KG       PIC S9(7)V9(6) COMP-3.
005600     05  WS-QL-INFIL-LPD         PIC S9(5)V9(6) COMP-3.
005700     05  WS-QL-OCCUP-LPD         PIC S9(5)V9(6) COMP-3.
005800     05  WS-QL-POOL-LPD          PIC S9(5)V9(6) COMP-3.
005900     05  WS-QL-POOL-RATE         PIC S9(3)V9(6) COMP-3.
006000
006100 01  WS-QL-TOTAL-LPD             PIC S9(5)V9(6) COMP-3.
006200
006300* ALTERNATE WHOLE-LITER VIEW FOR THE COUNTER PRINTOUT - THE
006400* SALES DESK DOES NOT WANT DECIMALS ON THEIR QUOTE SLIP.
006500 01  WS-QL-TOTAL-WHOLE REDEFINES WS-QL-TOTAL-LPD
006600                       PIC S9(5)V9(6).
006700
006800 01  WS-RULE-SIZING-WORK.
006900     05  WS-RS-AREA-M2           PIC S9(7)V9(4) COMP-3.
007000     05  WS-RS-VOLUME-M3         PIC S9(7)V9(4) COMP-3.
007100     05  WS-RS-HUMID-MULT        PIC S9(1)V9(6) COMP-3.
007200     05  WS-RS-POOL-ADD-LPD      PIC S9(5)V9(6) COMP-3.
007300
007400 01  WS-RS-BASE-CAP-LPD          PIC S9(5)V9(6) COMP-3.
007500
007600* EDIT VIEW OF THE UN-MULTIPLIED BASE CAPACITY - THE COUNTER
007700* DESK CHECKS THIS AGAINST THE "1 LITER PER SQUARE METER"
007800* RULE OF THUMB BEFORE THE HUMIDITY MULTIPLIER IS APPLIED.
007900 01  WS-RS-BASE-CAP-EDIT REDEFINES WS-RS-BASE-CAP-LPD
008000                        PIC S9(5)V9(6).
008100
008200 01  WS-RS-TOTAL-LPD             PIC S9(5)V9(6) COMP-3.
008300
008400* EDIT VIEW OF THE RULE-OF-THUMB TOTAL - KEPT SO THE BANDING
008500* PARAGRAPH CAN COMPARE AGAINST A STRAIGHT NUMERIC WITHOUT
008600* WORRYING ABOUT THE COMP-3 SIGN NIBBLE ON A BORDERLINE DESK.
008700 01  WS-RS-TOTAL-EDIT REDEFINES WS-RS-TOTAL-LPD
008800                      PIC S9(5)V9(6).
008900
009000 01  WS-ERROR-SW                 PIC X(1) VALUE "N".
009100     88  WS-TOOL-INPUT-ERROR         VALUE "Y".
009200
009300 LINKAGE SECTION.
009400 01  TOOL-CALC-REC.
009500     05  TOOL-FUNCTION-CD        PIC X(2).
009600         88  TOOL-FN-DEHUM-LOAD      VALUE "01".
009700         88  TOOL-FN-SIZING          VALUE "02".
009800     05  TOOL-LENGTH-M           PIC S9(3)V99.
009900     05  TOOL-WIDTH-M            PIC S9(3)V99.
010000     05  TOOL-HEIGHT-M           PIC S9(2)V99.
010100     05  TOOL-CURRENT-RH         PIC S9(3)V9.
010200     05  TOOL-TARGET-RH          PIC S9(3)V9.
010300     05  TOOL-INDOOR-C           PIC S9(2)V9.
010400     05  TOOL-ACH                PIC S9(1)V99.
010500     05  TOOL-PEOPLE             PIC S9(3).
010600     05  TOOL-POOL-AREA-M2       PIC S9(4)V99.
010700     05  TOOL-WATER-C            PIC S9(2)V9.
010800     05  TOOL-HUMID-LEVEL        PIC X(7).
010900     05  TOOL-POOL-FLAG          PIC X(1).
011000         88  TOOL-HAS-POOL           VALUE "Y".
011100     05  TOOL-VOLUME-OUT         PIC S9(5)V9.
011200     05  TOOL-AREA-OUT           PIC S9(5)V9.
011300     05  TOOL-RESULT-LPD         PIC S9(5)V9.
011400     05  TOOL-CATEGORY           PIC X(30).
011500     05  FILLER                  PIC X(10).
011600
011700 01  TOOL-RETURN-CD              PIC S9(4) COMP.
011800
011900 PROCEDURE DIVISION USING TOOL-CALC-REC, TOOL-RETURN-CD.
012000 0000-DISPATCH.
012100     MOVE ZERO TO TOOL-RETURN-CD.
012200     MOVE "N" TO WS-ERROR-SW.
012300     MOVE SPACES TO TOOL-CATEGORY.
012400     IF TOOL-FN-DEHUM-LOAD
012500         PERFORM 3000-CALC-DEHUM-LOAD THRU 3000-EXIT
012600     ELSE IF TOOL-FN-SIZING
012700         PERFORM 3100-CALC-SIZING THRU 3100-EXIT
012800     ELSE
012900         MOVE +16 TO TOOL-RETURN-CD.
013000     GOBACK.
013100
013200******************************************************************
013300* 3000 - SIMPLIFIED MOISTURE-CAPACITY QUICK-QUOTE
013400******************************************************************
013500 3000-CALC-DEHUM-LOAD.
013600     MOVE "N" TO WS-ERROR-SW.
013700     IF TOOL-CURRENT-RH < 0 OR TOOL-CURRENT-RH > 100
013800         SET WS-TOOL-INPUT-ERROR TO TRUE.
013900     IF TOOL-TARGET-RH < 0 OR TOOL-TARGET-RH > 100
014000         SET WS-TOOL-INPUT-ERROR TO TRUE.
014100     IF TOOL-TARGET-RH NOT < TOOL-CURRENT-RH
014200         SET WS-TOOL-INPUT-ERROR TO TRUE.
014300     IF TOOL-INDOOR-C < 0 OR TOOL-INDOOR-C > 50
014400         SET WS-TOOL-INPUT-ERROR TO TRUE.
014500
014600     IF WS-TOOL-INPUT-ERROR
014700         MOVE ZERO TO TOOL-RESULT-LPD
014800         MOVE ZERO TO TOOL-VOLUME-OUT
014900         MOVE ZERO TO TOOL-AREA-OUT
015000         MOVE +20 TO TOOL-RETURN-CD
015100         GO TO 3000-EXIT.
015200
015300     COMPUTE WS-QL-VOLUME-M3 ROUNDED =
015400         TOOL-LENGTH-M * TOOL-WIDTH-M * TOOL-HEIGHT-M.
015500     COMPUTE TOOL-AREA-OUT ROUNDED =
015600         TOOL-LENGTH-M * TOOL-WIDTH-M.
015700     COMPUTE TOOL-VOLUME-OUT ROUNDED = WS-QL-VOLUME-M3.
015800
015900* 17.3 G/KG BASE AT 20C, 7 PERCENT PER DEGREE ABOVE -
016000* 1.07 ** (T - 20) IS BASE ARITHMETIC, NOT A FUNCTION CALL.
016100     COMPUTE WS-QL-TEMP-EXP ROUNDED =
016200         1.07 ** (TOOL-INDOOR-C - 20).
016300     COMPUTE WS-QL-CAP-G-KG ROUNDED = 17.3 * WS-QL-TEMP-EXP.
016400
016500     COMPUTE WS-QL-DELTA-M-G-KG ROUNDED =
016600         (TOOL-CURRENT-RH - TOOL-TARGET-RH) / 100 *
016700         WS-QL-CAP-G-KG.
016800
016900     COMPUTE WS-QL-AIR-DENSITY ROUNDED =
017000         1.2 * 293.15 / (273.15 + TOOL-INDOOR-C).
017100     COMPUTE WS-QL-AIR-MASS-KG ROUNDED =
017200         WS-QL-AIR-DENSITY * WS-QL-VOLUME-M3.
017300
017400     IF TOOL-ACH NOT > 0
017500         MOVE 0.5 TO TOOL-ACH.
017600     COMPUTE WS-QL-INFIL-LPD ROUNDED =
017700         TOOL-ACH * WS-QL-AIR-MASS-KG * WS-QL-DELTA-M-G-KG *
017800         24 / 1000.
017900
018000     IF TOOL-PEOPLE > 0
018100         COMPUTE WS-QL-OCCUP-LPD ROUNDED =
018200             TOOL-PEOPLE * 80 * 24 / 1000
018300     ELSE
018400         MOVE 0 TO WS-QL-OCCUP-LPD.
018500
018600     MOVE 5.0 TO WS-QL-POOL-RATE.
018700     IF TOOL-WATER-C > 0
018800         IF TOOL-WATER-C > 25
018900             COMPUTE WS-QL-POOL-RATE ROUNDED =
019000                 5.0 * (1 + ((TOOL-WATER-C - 25) * 0.1))
019100         END-IF
019200     END-IF.
019300     IF TOOL-POOL-AREA-M2 > 0
019400         COMPUTE WS-QL-POOL-LPD ROUNDED =
019500             TOOL-POOL-AREA-M2 * WS-QL-POOL-RATE
019600     ELSE
019700         MOVE 0 TO WS-QL-POOL-LPD.
019800
019900     IF WS-QL-INFIL-LPD < 0
020000         MOVE 0 TO WS-QL-INFIL-LPD.
020100     COMPUTE WS-QL-TOTAL-LPD ROUNDED =
020200         WS-QL-INFIL-LPD + WS-QL-OCCUP-LPD + WS-QL-POOL-LPD.
020300     COMPUTE TOOL-RESULT-LPD ROUNDED = WS-QL-TOTAL-LPD.
020400 3000-EXIT.
020500     EXIT.
020600
020700******************************************************************
020800* 3100 - RULE-OF-THUMB CAPACITY FROM FLOOR AREA
020900******************************************************************
021000 3100-CALC-SIZING.
021100     COMPUTE WS-RS-AREA-M2 ROUNDED = TOOL-LENGTH-M * TOOL-WIDTH-M.
021200     COMPUTE WS-RS-VOLUME-M3 ROUNDED =
021300         WS-RS-AREA-M2 * TOOL-HEIGHT-M.
021400     COMPUTE TOOL-AREA-OUT ROUNDED = WS-RS-AREA-M2.
021500     COMPUTE TOOL-VOLUME-OUT ROUNDED = WS-RS-VOLUME-M3.
021600
021700     COMPUTE WS-RS-BASE-CAP-LPD ROUNDED = WS-RS-AREA-M2 * 1.0.
021800
021900     IF TOOL-HUMID-LEVEL = "LOW    "
022000         MOVE 0.8 TO WS-RS-HUMID-MULT
022100     ELSE IF TOOL-HUMID-LEVEL = "MEDIUM "
022200         MOVE 1.0 TO WS-RS-HUMID-MULT
022300     ELSE IF TOOL-HUMID-LEVEL = "HIGH   "
022400         MOVE 1.4 TO WS-RS-HUMID-MULT
022500     ELSE IF TOOL-HUMID-LEVEL = "EXTREME"
022600         MOVE 1.8 TO WS-RS-HUMID-MULT
022700     ELSE
022800         MOVE 1.0 TO WS-RS-HUMID-MULT.
022900
023000     IF TOOL-HAS-POOL AND TOOL-POOL-AREA-M2 > 0
023100         COMPUTE WS-RS-POOL-ADD-LPD ROUNDED =
023200             TOOL-POOL-AREA-M2 * 5.0
023300     ELSE
023400         MOVE 0 TO WS-RS-POOL-ADD-LPD.
023500
023600     COMPUTE WS-RS-TOTAL-LPD ROUNDED =
023700         (WS-RS-BASE-CAP-LPD * WS-RS-HUMID-MULT) +
023800         WS-RS-POOL-ADD-LPD.
023900     COMPUTE TOOL-RESULT-LPD ROUNDED = WS-RS-TOTAL-LPD.
024000
024100     IF WS-RS-TOTAL-LPD NOT > 30
024200         MOVE "SMALL (UP TO 30L/DAY)        " TO TOOL-CATEGORY
024300     ELSE IF WS-RS-TOTAL-LPD NOT > 60
024400         MOVE "MEDIUM (30-60L/DAY)          " TO TOOL-CATEGORY
024500     ELSE IF WS-RS-TOTAL-LPD NOT > 100
024600         MOVE "LARGE (60-100L/DAY)          " TO TOOL-CATEGORY
024700     ELSE
024800         MOVE "INDUSTRIAL (100L+/DAY)       " TO TOOL-CATEGORY.
024900 3100-EXIT.
025000     EXIT.
