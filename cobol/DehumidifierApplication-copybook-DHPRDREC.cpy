000100******************************************************************
000200*    DHPRDREC  --  PRODUCT CATALOG RECORD LAYOUT                *
000300*    FULL CATALOG, LOADED ONCE TO A TABLE AND SEARCHED IN       *
000400*    MEMORY (SORTED-TABLE SEARCH STANDS IN FOR A KEYED FILE).   *
000500*    FIXED LENGTH 80, LINE SEQUENTIAL.                          *
000600******************************************************************
000700* MAINTENANCE
000800*   06/14/91  JHS  ORIGINAL LAYOUT
000900*   03/02/94  TGD  ADDED PRD-DRYING-ONLY, PRD-POOL-SAFE
001000******************************************************************
001100 01  PRODUCT-REC.
001200     05  PRD-SKU                 PIC X(10).
001300         88  PRD-SKU-BANNED          VALUES "ST600     ",
001400                                             "ST1000    ".
001500     05  PRD-NAME                PIC X(30).
001600     05  PRD-TYPE                PIC X(10).
001700         88  PRD-WALL-MOUNT          VALUE "WALL_MOUNT".
001800         88  PRD-DUCTED              VALUE "DUCTED    ".
001900         88  PRD-PORTABLE            VALUE "PORTABLE  ".
002000     05  PRD-CAP-LPD             PIC S9(4)V9.
002100     05  PRD-PERF-FACTOR         PIC S9V99.
002200     05  PRD-POOL-SAFE           PIC X(1).
002300         88  PRD-IS-POOL-SAFE        VALUE "Y".
002400     05  PRD-DRYING-ONLY         PIC X(1).
002500         88  PRD-IS-DRYING-ONLY      VALUE "Y".
002600     05  PRD-PRICE-AUD           PIC S9(6)V99.
002700     05  FILLER                  PIC X(12).
