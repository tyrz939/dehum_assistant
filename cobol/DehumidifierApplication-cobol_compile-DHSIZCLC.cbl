000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DHSIZCLC.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 06/14/91.
000600 DATE-COMPILED. 06/14/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS AND SIZES THE DAILY SPACE SIZING
001300*          REQUEST FILE PRODUCED BY THE COUNTER SALES SYSTEM.
001400*
001500*          IT CONTAINS ONE RECORD FOR EVERY SPACE A CUSTOMER
001600*          WANTS DEHUMIDIFIED.
001700*
001800*          THE PROGRAM VALIDATES EACH RECORD, RESOLVES THE
001900*          OUTDOOR DESIGN CONDITIONS, CALLS THE VALIDATED LOAD
002000*          CALCULATORS (DHVALLD/DHPSYCLC) FOR INFILTRATION,
002100*          OCCUPANT AND POOL LOAD, TOTALS THE DAILY LOAD AND
002200*          LATENT KW, AND WRITES A LOAD-RESULT RECORD FOR PICKUP
002300*          BY THE CATALOG MATCH JOB (DHRECLST).
002400*
002500******************************************************************
002600
002700         INPUT FILE              -   DDS0001.DHSIZEREQ
002800
002900         OUTPUT FILE PRODUCED    -   DDS0001.DHLOADRES
003000
003100         DUMP FILE               -   SYSOUT
003200
003300******************************************************************
003400* CHANGE LOG
003500*   06/14/91  JHS  ORIGINAL PROGRAM - CONVERTED FROM THE OLD
003600*                  DAILY-EDIT SKELETON FOR THE NEW SIZING BATCH
003700*   09/30/91  JHS  ADDED DEW-POINT-DRIVEN DERATE CROSS-CHECK
003800*   07/19/93  TGD  INFILTRATION/POOL NOW CALL THE NEW DHVALLD
003900*                  VALIDATED MODEL INSTEAD OF THE 1000-SERIES
004000*                  LEGACY FORMULAS (ENGINEERING REQUEST 93-041)
004100*   01/08/97  MM   HUMIDITY RATIO DENOMINATOR FLOOR FIX FLOWED
004200*                  THROUGH FROM DHPSYCLC, NO CHANGE HERE
004300*   04/22/98  RPK  Y2K REVIEW - WS-DATE IS A 6-DIGIT ACCEPT FROM
004400*                  DATE FIELD, REPORT YEAR DISPLAYED AS 4-DIGIT
004500*                  VIA WS-CENTURY, SIGNED OFF
004600*   11/18/99  RPK  ADDED 650-LEGACY-CROSS-CHECK, CALLS DHTOOLS
004700*                  FOR A RULE-OF-THUMB CROSS-FOOT DISPLAYED TO
004800*                  SYSOUT ONLY (CATALOG JOB REQUEST 99-188)
004900*   08/30/01  MM   RETURN-CD FROM DHPSYCLC/DHVALLD NOW CHECKED
005000*                  AND FORCES THE ABEND PATH IF NON-ZERO
005100*   02/06/03  JLR  REQ-VOLUME-M3 > 0 OVERRIDE PATH ADDED - SOME
005200*                  SPACES ARE NOT RECTANGULAR, SALES CAN KEY A
005300*                  PRE-COMPUTED VOLUME DIRECTLY (REQUEST 02-317)
005400*   02/06/03  JLR  ADDED 320-CALC-ACH-CURVE, SYSOUT DISPLAY OF
005500*                  INFILTRATION RE-RUN AT THE FIVE ENGINEERING
005600*                  DESK ACH SAMPLES - CALLS NEW DHVALLD FUNCTION
005700*                  04 (CATALOG JOB REQUEST 03-104).  ALSO CHANGED
005800*                  RES-xxx FIELD MOVES TO COMPUTE ... ROUNDED SO
005900*                  PUBLISHED FIGURES STOP DRIFTING LOW.
006000******************************************************************
006100
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER. IBM-390.
006500 OBJECT-COMPUTER. IBM-390.
006600 SPECIAL-NAMES.
006700     C01 IS NEXT-PAGE.
006800
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT SYSOUT
007200     ASSIGN TO UT-S-SYSOUT
007300       ORGANIZATION IS SEQUENTIAL.
007400
007500     SELECT SIZEREQ-FILE
007600     ASSIGN TO UT-S-SIZEREQ
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS OFCODE.
007900
008000     SELECT LOADRES-FILE
008100     ASSIGN TO UT-S-LOADRES
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS RFCODE.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  SYSOUT
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 130 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS SYSOUT-REC.
009300 01  SYSOUT-REC  PIC X(130).
009400
009500****** THIS FILE IS PASSED IN FROM THE COUNTER SALES SYSTEM
009600****** IT CONSISTS OF ONE RECORD PER SPACE A CUSTOMER WANTS
009700****** DEHUMIDIFIED - NO TRAILER RECORD, FIXED 146-BYTE LINES
009800 FD  SIZEREQ-FILE
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 146 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS SIZEREQ-FD-REC.
010400 01  SIZEREQ-FD-REC PIC X(146).
010500
010600****** THIS FILE IS WRITTEN FOR EVERY SIZING REQUEST PROCESSED
010700****** AND PICKED UP BY DHRECLST FOR THE CATALOG MATCH PASS
010800 FD  LOADRES-FILE
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 100 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS LOADRES-FD-REC.
011400 01  LOADRES-FD-REC PIC X(100).
011500
011600 WORKING-STORAGE SECTION.
011700
011800 01  FILE-STATUS-CODES.
011900     05  OFCODE                  PIC X(2).
012000         88 CODE-WRITE    VALUE SPACES.
012100     05  RFCODE                  PIC X(2).
012200         88 CODE-WRITE-OUT VALUE SPACES.
012300
012400     COPY DHREQREC.
012500
012600     COPY DHRESREC.
012700
012800     COPY DHABEND.
012900
013000 01  WS-CURRENT-DATE-FIELDS.
013100     05  WS-DATE.
013200         10  WS-DATE-YY          PIC 9(2).
013300         10  WS-DATE-MM          PIC 9(2).
013400         10  WS-DATE-DD          PIC 9(2).
013500     05  WS-CENTURY              PIC 9(2) VALUE 20.
013600
013700* EDITED REPORT-DATE VIEW OF THE ACCEPT-FROM-DATE FIELD ABOVE -
013800* KEEPS THE 4-DIGIT YEAR OFF THE RAW ACCEPT ITEM (RPK - Y2K).
013900 01  WS-REPORT-DATE REDEFINES WS-CURRENT-DATE-FIELDS.
014000     05  WS-RD-YY                PIC 9(2).
014100     05  WS-RD-MM                PIC 9(2).
014200     05  WS-RD-DD                PIC 9(2).
014300     05  FILLER                  PIC 9(2).
014400
014500 01  FLAGS-AND-SWITCHES.
014600     05  MORE-REQUESTS-SW        PIC X(1) VALUE "Y".
014700         88  MORE-REQUESTS           VALUE "Y".
014800         88  NO-MORE-REQUESTS        VALUE "N".
014900     05  REQUEST-VALID-SW        PIC X(1) VALUE "Y".
015000         88  REQUEST-IS-VALID        VALUE "Y".
015100         88  REQUEST-IS-INVALID      VALUE "N".
015200     05  HAS-POOL-SW             PIC X(1) VALUE "N".
015300         88  REQUEST-HAS-POOL        VALUE "Y".
015400     05  DO-PULLDOWN-SW          PIC X(1) VALUE "N".
015500         88  PULLDOWN-NEEDED         VALUE "Y".
015600
015700 01  COUNTERS-AND-ACCUMULATORS.
015800     05  WS-RECORDS-READ         PIC 9(7) COMP.
015900     05  WS-RECORDS-WRITTEN      PIC 9(7) COMP.
016000     05  WS-RECORDS-IN-ERROR     PIC 9(7) COMP.
016100
016200 01  WS-TOTAL-LPD-SUM            PIC S9(7)V9 COMP-3.
016300
016400* EDITED VIEW OF THE RUNNING TOTAL, SHOWN ON THE OPERATOR
016500* CONSOLE MESSAGE AT 999-CLEANUP TIME.
016600 01  WS-TOTAL-LPD-EDIT REDEFINES WS-TOTAL-LPD-SUM
016700                       PIC S9(7)V9.
016800
016900 01  WS-POOL-LPD-SUM             PIC S9(7)V9 COMP-3.
017000
017100* SAME IDEA FOR THE POOL-LOAD RUNNING TOTAL.
017200 01  WS-POOL-LPD-EDIT REDEFINES WS-POOL-LPD-SUM
017300                       PIC S9(7)V9.
017400
017500 01  WS-NORMALIZE-WORK.
017600     05  WS-VOLUME-M3            PIC S9(7)V9(4) COMP-3.
017700     05  WS-AREA-M2              PIC S9(7)V9(4) COMP-3.
017800     05  WS-CURRENT-RH           PIC S9(3)V9(4) COMP-3.
017900     05  WS-TARGET-RH            PIC S9(3)V9(4) COMP-3.
018000     05  WS-INDOOR-C             PIC S9(3)V9(4) COMP-3.
018100     05  WS-OUTDOOR-C            PIC S9(3)V9(4) COMP-3.
018200     05  WS-OUTDOOR-RH           PIC S9(3)V9(4) COMP-3.
018300     05  WS-WATER-C              PIC S9(3)V9(4) COMP-3.
018400     05  WS-FIELD-BIAS           PIC S9(1)V9(4) COMP-3 VALUE 0.80.
018500     05  WS-MIN-RATIO            PIC S9(1)V9(4) COMP-3 VALUE 0.70.
018600
018700 01  WS-LOAD-WORK.
018800     05  WS-INFIL-LPD            PIC S9(5)V9(6) COMP-3.
018900     05  WS-OCCUP-LPD            PIC S9(5)V9(6) COMP-3.
019000     05  WS-POOL-LPD             PIC S9(5)V9(6) COMP-3.
019100     05  WS-ADDL-LPD             PIC S9(5)V9(6) COMP-3.
019200     05  WS-TOTAL-LPD            PIC S9(5)V9(6) COMP-3.
019300     05  WS-LATENT-KW            PIC S9(3)V9(6) COMP-3.
019400     05  WS-PULLDOWN-L           PIC S9(5)V9(6) COMP-3.
019500     05  WS-DERATE-FACTOR        PIC S9(1)V9(6) COMP-3.
019600
019700* LOAD-VS-ACH CURVE SAMPLE POINTS - FIVE FIXED ACH VALUES THE
019800* SIZING REPORT PLOTS AGAINST, PER THE ENGINEERING DESK'S CURVE
019900* SPEC (JLR - CATALOG JOB REQUEST 03-104).  BUILT AS A FILLER
020000* TABLE, SAME TRICK THE SHOP USES WHEREVER A SMALL FIXED TABLE
020100* NEEDS VALUE CLAUSES.
020200 01  WS-CURVE-ACH-VALUES.
020300     05  FILLER                  PIC S9V99 VALUE 0.2.
020400     05  FILLER                  PIC S9V99 VALUE 0.5.
020500     05  FILLER                  PIC S9V99 VALUE 1.0.
020600     05  FILLER                  PIC S9V99 VALUE 1.5.
020700     05  FILLER                  PIC S9V99 VALUE 2.0.
020800 01  WS-CURVE-ACH-TABLE REDEFINES WS-CURVE-ACH-VALUES.
020900     05  WS-CURVE-ACH            PIC S9V99 OCCURS 5 TIMES.
021000
021100 01  WS-CURVE-WORK.
021200     05  WS-CURVE-IDX            PIC S9(4) COMP.
021300     05  WS-CURVE-INFIL-LPD      PIC S9(5)V9(6) COMP-3.
021400     05  WS-CURVE-TOTAL-LPD      PIC S9(5)V9 COMP-3.
021500     05  WS-CURVE-TOTAL-EDIT REDEFINES WS-CURVE-TOTAL-LPD
021600                             PIC S9(5)V9.
021700
021800* MATCHES DHPSYCLC'S LINKAGE RECORD - LOCALLY DECLARED, SAME
021900* CONVENTION AS CALC-COSTS-REC IN PATSRCH/TRMTSRCH (NOT A
022000* SHARED COPYBOOK).
022100 01  PSY-CALC-REC.
022200     05  PSY-FUNCTION-CD         PIC X(2).
022300         88  PSY-FN-DERATE           VALUE "08".
022400     05  PSY-TEMP-C              PIC S9(3)V9(4).
022500     05  PSY-TEMP2-C             PIC S9(3)V9(4).
022600     05  PSY-RH-PCT              PIC S9(3)V9(4).
022700     05  PSY-RH2-PCT             PIC S9(3)V9(4).
022800     05  PSY-VOLUME-M3           PIC S9(7)V9(4).
022900     05  PSY-AREA-M2             PIC S9(7)V9(4).
023000     05  PSY-ACH                 PIC S9(3)V9(4).
023100     05  PSY-VENT-FACTOR         PIC S9(3)V9(4).
023200     05  PSY-VELOCITY-MS         PIC S9(3)V9(4).
023300     05  PSY-PEOPLE              PIC S9(5).
023400     05  PSY-ACTIVITY-CD         PIC X(6).
023500     05  PSY-RESULT              PIC S9(7)V9(6).
023600     05  FILLER                  PIC X(8).
023700
023800 01  PSY-RETURN-CD               PIC S9(4) COMP.
023900
024000* MATCHES DHVALLD'S LINKAGE RECORD - SAME CONVENTION.
024100 01  VAL-CALC-REC.
024200     05  VAL-FUNCTION-CD         PIC X(2).
024300         88  VAL-FN-INFILTRATION     VALUE "01".
024400         88  VAL-FN-POOL-EVAP        VALUE "02".
024500         88  VAL-FN-PULLDOWN         VALUE "03".
024600         88  VAL-FN-CURVE-INFIL      VALUE "04".
024700     05  VAL-VOLUME-M3           PIC S9(7)V9(4).
024800     05  VAL-AREA-M2             PIC S9(7)V9(4).
024900     05  VAL-INDOOR-C            PIC S9(3)V9(4).
025000     05  VAL-OUTDOOR-C           PIC S9(3)V9(4).
025100     05  VAL-CURRENT-RH          PIC S9(3)V9(4).
025200     05  VAL-TARGET-RH           PIC S9(3)V9(4).
025300     05  VAL-OUTDOOR-RH          PIC S9(3)V9(4).
025400     05  VAL-VENT-LEVEL          PIC X(8).
025500     05  VAL-WATER-C             PIC S9(3)V9(4).
025600     05  VAL-POOL-ACT            PIC X(6).
025700     05  VAL-AIR-MOVE            PIC X(6).
025800     05  VAL-COVER-HRS           PIC S9(3)V9(4).
025900     05  VAL-COVER-RED           PIC S9(1)V9(4).
026000     05  VAL-MODE                PIC X(5).
026100     05  VAL-FIELD-BIAS          PIC S9(1)V9(4).
026200     05  VAL-MIN-RATIO           PIC S9(1)V9(4).
026300     05  VAL-ACH-OVERRIDE        PIC S9(1)V99.
026400     05  VAL-RESULT              PIC S9(7)V9(6).
026500     05  FILLER                  PIC X(5).
026600
026700 01  VAL-RETURN-CD               PIC S9(4) COMP.
026800
026900* MATCHES DHTOOLS' LINKAGE RECORD - SAME CONVENTION, USED ONLY
027000* BY 650-LEGACY-CROSS-CHECK BELOW.
027100 01  TOOL-CALC-REC.
027200     05  TOOL-FUNCTION-CD        PIC X(2).
027300         88  TOOL-FN-SIZING          VALUE "02".
027400     05  TOOL-LENGTH-M           PIC S9(3)V99.
027500     05  TOOL-WIDTH-M            PIC S9(3)V99.
027600     05  TOOL-HEIGHT-M           PIC S9(2)V99.
027700     05  TOOL-CURRENT-RH         PIC S9(3)V9.
027800     05  TOOL-TARGET-RH          PIC S9(3)V9.
027900     05  TOOL-INDOOR-C           PIC S9(2)V9.
028000     05  TOOL-ACH                PIC S9(1)V99.
028100     05  TOOL-PEOPLE             PIC S9(3).
028200     05  TOOL-POOL-AREA-M2       PIC S9(4)V99.
028300     05  TOOL-WATER-C            PIC S9(2)V9.
028400     05  TOOL-HUMID-LEVEL        PIC X(7).
028500     05  TOOL-POOL-FLAG          PIC X(1).
028600         88  TOOL-HAS-POOL           VALUE "Y".
028700     05  TOOL-VOLUME-OUT         PIC S9(5)V9.
028800     05  TOOL-AREA-OUT           PIC S9(5)V9.
028900     05  TOOL-RESULT-LPD         PIC S9(5)V9.
029000     05  TOOL-CATEGORY           PIC X(30).
029100     05  FILLER                  PIC X(10).
029200
029300 01  TOOL-RETURN-CD              PIC S9(4) COMP.
029400
029500 PROCEDURE DIVISION.
029600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
029700     PERFORM 100-MAINLINE THRU 100-EXIT
029800             UNTIL NO-MORE-REQUESTS.
029900     PERFORM 900-CLEANUP THRU 900-EXIT.
030000     MOVE +0 TO RETURN-CODE.
030100     GOBACK.
030200
030300 000-HOUSEKEEPING.
030400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
030500     DISPLAY "******** BEGIN JOB DHSIZCLC ********".
030600     ACCEPT WS-DATE FROM DATE.
030700     INITIALIZE COUNTERS-AND-ACCUMULATORS.
030800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
030900     PERFORM 800-READ-SIZEREQ THRU 800-READ-EXIT.
031000     IF NO-MORE-REQUESTS
031100         MOVE "EMPTY SIZING REQUEST FILE" TO ABEND-REASON
031200         GO TO 1000-ABEND-RTN.
031300 000-EXIT.
031400     EXIT.
031500
031600 100-MAINLINE.
031700     MOVE "100-MAINLINE" TO PARA-NAME.
031800     ADD +1 TO WS-RECORDS-READ.
031900     SET REQUEST-IS-VALID TO TRUE.
032000
032100     PERFORM 200-NORMALIZE-DIMENSIONS THRU 200-EXIT.
032200     IF REQUEST-IS-VALID
032300         PERFORM 250-VALIDATE-REQUEST THRU 250-EXIT.
032400     IF REQUEST-IS-VALID
032500         PERFORM 260-RESOLVE-OUTDOOR-COND THRU 260-EXIT
032600         PERFORM 300-COMPUTE-LOADS THRU 300-EXIT
032700         PERFORM 400-COMPUTE-TOTALS THRU 400-EXIT
032800         PERFORM 320-CALC-ACH-CURVE THRU 320-EXIT
032900     ELSE
033000         ADD +1 TO WS-RECORDS-IN-ERROR
033100         PERFORM 350-ZERO-RESULT THRU 350-EXIT.
033200
033300     PERFORM 500-WRITE-RESULT THRU 500-EXIT.
033400     PERFORM 650-LEGACY-CROSS-CHECK THRU 650-EXIT.
033500     PERFORM 800-READ-SIZEREQ THRU 800-READ-EXIT.
033600 100-EXIT.
033700     EXIT.
033800
033900******************************************************************
034000* 200 - NORMALIZE DIMENSIONS.  A DIRECTLY-KEYED VOLUME OVERRIDES
034100*       LENGTH/WIDTH/HEIGHT; OTHERWISE ALL THREE MUST BE PRESENT.
034200******************************************************************
034300 200-NORMALIZE-DIMENSIONS.
034400     MOVE "200-NORMALIZE-DIMENSIONS" TO PARA-NAME.
034500     IF REQ-VOLUME-M3 > 0
034600         MOVE REQ-VOLUME-M3 TO WS-VOLUME-M3
034700         MOVE 0 TO WS-AREA-M2
034800     ELSE
034900         IF REQ-LENGTH-M > 0 AND REQ-WIDTH-M > 0
035000                             AND REQ-HEIGHT-M > 0
035100             COMPUTE WS-VOLUME-M3 ROUNDED =
035200                 REQ-LENGTH-M * REQ-WIDTH-M * REQ-HEIGHT-M
035300             COMPUTE WS-AREA-M2 ROUNDED =
035400                 REQ-LENGTH-M * REQ-WIDTH-M
035500         ELSE
035600             SET REQUEST-IS-INVALID TO TRUE.
035700 200-EXIT.
035800     EXIT.
035900
036000******************************************************************
036100* 250 - VALIDATE.  CLAMP RH, CHECK INDOOR TEMP RANGE.
036200******************************************************************
036300 250-VALIDATE-REQUEST.
036400     MOVE "250-VALIDATE-REQUEST" TO PARA-NAME.
036500     MOVE REQ-CURRENT-RH TO WS-CURRENT-RH.
036600     IF WS-CURRENT-RH < 0
036700         MOVE 0 TO WS-CURRENT-RH
036800     ELSE IF WS-CURRENT-RH > 100
036900         MOVE 100 TO WS-CURRENT-RH.
037000
037100     MOVE REQ-TARGET-RH TO WS-TARGET-RH.
037200     IF WS-TARGET-RH < 0
037300         MOVE 0 TO WS-TARGET-RH
037400     ELSE IF WS-TARGET-RH > 100
037500         MOVE 100 TO WS-TARGET-RH.
037600
037700     MOVE REQ-INDOOR-C TO WS-INDOOR-C.
037800     IF WS-INDOOR-C NOT > -20 OR WS-INDOOR-C NOT < 60
037900         SET REQUEST-IS-INVALID TO TRUE.
038000 250-EXIT.
038100     EXIT.
038200
038300******************************************************************
038400* 260 - RESOLVE OUTDOOR DESIGN CONDITIONS.
038500******************************************************************
038600 260-RESOLVE-OUTDOOR-COND.
038700     MOVE "260-RESOLVE-OUTDOOR-COND" TO PARA-NAME.
038800     IF REQ-OUTDOOR-C = 0
038900         MOVE WS-INDOOR-C TO WS-OUTDOOR-C
039000     ELSE
039100         MOVE REQ-OUTDOOR-C TO WS-OUTDOOR-C.
039200
039300     IF REQ-OUTDOOR-RH = 0
039400         MOVE WS-CURRENT-RH TO WS-OUTDOOR-RH
039500     ELSE
039600         MOVE REQ-OUTDOOR-RH TO WS-OUTDOOR-RH.
039700
039800     IF REQ-WATER-C > 0
039900         MOVE REQ-WATER-C TO WS-WATER-C
040000     ELSE
040100         MOVE 28.0 TO WS-WATER-C.
040200
040300     SET HAS-POOL-SW TO FALSE.
040400     IF REQ-POOL-AREA-M2 > 0
040500         MOVE "Y" TO HAS-POOL-SW.
040600
040700     SET DO-PULLDOWN-SW TO FALSE.
040800     IF WS-TARGET-RH < WS-CURRENT-RH
040900         MOVE "Y" TO DO-PULLDOWN-SW.
041000 260-EXIT.
041100     EXIT.
041200
041300******************************************************************
041400* 300 - COMPUTE LOADS - INFILTRATION, OCCUPANT, POOL, ADDITIONAL.
041500******************************************************************
041600 300-COMPUTE-LOADS.
041700     MOVE "300-COMPUTE-LOADS" TO PARA-NAME.
041800
041900     MOVE "01" TO VAL-FUNCTION-CD.
042000     MOVE WS-VOLUME-M3 TO VAL-VOLUME-M3.
042100     MOVE WS-INDOOR-C TO VAL-INDOOR-C.
042200     MOVE WS-OUTDOOR-C TO VAL-OUTDOOR-C.
042300     MOVE WS-TARGET-RH TO VAL-TARGET-RH.
042400     MOVE WS-OUTDOOR-RH TO VAL-OUTDOOR-RH.
042500     MOVE REQ-VENT-LEVEL TO VAL-VENT-LEVEL.
042600     CALL "DHVALLD" USING VAL-CALC-REC, VAL-RETURN-CD.
042700     IF VAL-RETURN-CD NOT = ZERO
042800         MOVE "DHVALLD INFILTRATION RETURN-CD NOT ZERO"
042900             TO ABEND-REASON
043000         MOVE VAL-RETURN-CD TO ABEND-ACTUAL-VAL
043100         GO TO 1000-ABEND-RTN.
043200     MOVE VAL-RESULT TO WS-INFIL-LPD.
043300     IF WS-INFIL-LPD < 0
043400         MOVE 0 TO WS-INFIL-LPD.
043500
043600     MOVE "09" TO PSY-FUNCTION-CD.
043700     MOVE REQ-PEOPLE TO PSY-PEOPLE.
043800     CALL "DHPSYCLC" USING PSY-CALC-REC, PSY-RETURN-CD.
043900     MOVE PSY-RESULT TO WS-OCCUP-LPD.
044000
044100     IF REQUEST-HAS-POOL
044200         MOVE "02" TO VAL-FUNCTION-CD
044300         MOVE REQ-POOL-AREA-M2 TO VAL-AREA-M2
044400         MOVE WS-WATER-C TO VAL-WATER-C
044500         MOVE WS-INDOOR-C TO VAL-INDOOR-C
044600         MOVE WS-TARGET-RH TO VAL-TARGET-RH
044700         MOVE REQ-POOL-ACT TO VAL-POOL-ACT
044800         MOVE REQ-AIR-MOVE TO VAL-AIR-MOVE
044900         MOVE REQ-COVER-HRS TO VAL-COVER-HRS
045000         MOVE REQ-COVER-RED TO VAL-COVER-RED
045100         MOVE REQ-MODE TO VAL-MODE
045200         MOVE WS-FIELD-BIAS TO VAL-FIELD-BIAS
045300         MOVE WS-MIN-RATIO TO VAL-MIN-RATIO
045400         CALL "DHVALLD" USING VAL-CALC-REC, VAL-RETURN-CD
045500         IF VAL-RETURN-CD NOT = ZERO
045600             MOVE "DHVALLD POOL-EVAP RETURN-CD NOT ZERO"
045700                 TO ABEND-REASON
045800             MOVE VAL-RETURN-CD TO ABEND-ACTUAL-VAL
045900             GO TO 1000-ABEND-RTN
046000         END-IF
046100         MOVE VAL-RESULT TO WS-POOL-LPD
046200     ELSE
046300         MOVE 0 TO WS-POOL-LPD.
046400
046500     MOVE REQ-ADDL-LPD TO WS-ADDL-LPD.
046600     IF WS-ADDL-LPD < 0
046700         MOVE 0 TO WS-ADDL-LPD.
046800 300-EXIT.
046900     EXIT.
047000
047100 350-ZERO-RESULT.
047200     MOVE "350-ZERO-RESULT" TO PARA-NAME.
047300     MOVE 0 TO WS-INFIL-LPD, WS-OCCUP-LPD, WS-POOL-LPD,
047400               WS-ADDL-LPD, WS-TOTAL-LPD, WS-LATENT-KW,
047500               WS-PULLDOWN-L.
047600 350-EXIT.
047700     EXIT.
047800
047900******************************************************************
048000* 400 - TOTAL, LATENT KW, PULLDOWN.
048100******************************************************************
048200 400-COMPUTE-TOTALS.
048300     MOVE "400-COMPUTE-TOTALS" TO PARA-NAME.
048400     COMPUTE WS-TOTAL-LPD ROUNDED =
048500         WS-INFIL-LPD + WS-OCCUP-LPD + WS-POOL-LPD + WS-ADDL-LPD.
048600     COMPUTE WS-LATENT-KW ROUNDED = WS-TOTAL-LPD / 24 * 0.694.
048700
048800     IF PULLDOWN-NEEDED
048900         MOVE "03" TO VAL-FUNCTION-CD
049000         MOVE WS-VOLUME-M3 TO VAL-VOLUME-M3
049100         MOVE WS-INDOOR-C TO VAL-INDOOR-C
049200         MOVE WS-CURRENT-RH TO VAL-CURRENT-RH
049300         MOVE WS-TARGET-RH TO VAL-TARGET-RH
049400         CALL "DHVALLD" USING VAL-CALC-REC, VAL-RETURN-CD
049500         MOVE VAL-RESULT TO WS-PULLDOWN-L
049600     ELSE
049700         MOVE 0 TO WS-PULLDOWN-L.
049800
049900     ADD WS-TOTAL-LPD TO WS-TOTAL-LPD-SUM.
050000     ADD WS-POOL-LPD TO WS-POOL-LPD-SUM.
050100 400-EXIT.
050200     EXIT.
050300
050400******************************************************************
050500* 320 - LOAD-VS-ACH CURVE.  INFILTRATION RE-RUN AT EACH OF THE
050600*       FIVE FIXED ACH SAMPLES (0.2, 0.5, 1.0, 1.5, 2.0), TOTALLED
050700*       WITH THE SAME OCCUPANT/POOL/ADDITIONAL LOADS ALREADY
050800*       COMPUTED AT 300-COMPUTE-LOADS, AND DISPLAYED TO SYSOUT
050900*       FOR THE ENGINEERING DESK - SAME DISPLAY-ONLY CONVENTION
051000*       AS 650-LEGACY-CROSS-CHECK, NO LOAD-RESULT FIELD CARRIES
051100*       THIS DATA (JLR - CATALOG JOB REQUEST 03-104).
051200******************************************************************
051300 320-CALC-ACH-CURVE.
051400     MOVE "320-CALC-ACH-CURVE" TO PARA-NAME.
051500     DISPLAY "LOAD-VS-ACH CURVE FOR " REQ-ID.
051600     PERFORM 325-CALC-ONE-SAMPLE THRU 325-EXIT
051700         VARYING WS-CURVE-IDX FROM 1 BY 1
051800         UNTIL WS-CURVE-IDX > 5.
051900 320-EXIT.
052000     EXIT.
052100
052200 325-CALC-ONE-SAMPLE.
052300     SET VAL-FN-CURVE-INFIL TO TRUE.
052400     MOVE WS-VOLUME-M3 TO VAL-VOLUME-M3.
052500     MOVE WS-INDOOR-C TO VAL-INDOOR-C.
052600     MOVE WS-OUTDOOR-C TO VAL-OUTDOOR-C.
052700     MOVE WS-TARGET-RH TO VAL-TARGET-RH.
052800     MOVE WS-OUTDOOR-RH TO VAL-OUTDOOR-RH.
052900     MOVE WS-CURVE-ACH (WS-CURVE-IDX) TO VAL-ACH-OVERRIDE.
053000     CALL "DHVALLD" USING VAL-CALC-REC, VAL-RETURN-CD.
053100     IF VAL-RETURN-CD NOT = ZERO
053200         MOVE "DHVALLD CURVE-INFIL RETURN-CD NOT ZERO"
053300             TO ABEND-REASON
053400         MOVE VAL-RETURN-CD TO ABEND-ACTUAL-VAL
053500         GO TO 1000-ABEND-RTN.
053600     MOVE VAL-RESULT TO WS-CURVE-INFIL-LPD.
053700
053800     COMPUTE WS-CURVE-TOTAL-LPD ROUNDED =
053900         WS-CURVE-INFIL-LPD + WS-OCCUP-LPD + WS-POOL-LPD +
054000         WS-ADDL-LPD.
054100     DISPLAY "  ACH=" WS-CURVE-ACH (WS-CURVE-IDX)
054200             " TOTAL LPD=" WS-CURVE-TOTAL-EDIT.
054300 325-EXIT.
054400     EXIT.
054500
054600******************************************************************
054700* 500 - BUILD AND WRITE THE LOAD-RESULT RECORD.
054800******************************************************************
054900 500-WRITE-RESULT.
055000     MOVE "500-WRITE-RESULT" TO PARA-NAME.
055100     MOVE REQ-ID TO RES-ID.
055200
055300* RES-xxx FIELDS ARE ONE DECIMAL PLACE; THE WS-xxx WORKING FIELDS
055400* CARRY SIX FOR THE PSYCHROMETRIC MATH.  A PLAIN MOVE WOULD CHOP
055500* THE LOW-ORDER DIGITS INSTEAD OF ROUNDING THEM OFF (JLR - CATALOG
055600* JOB REQUEST 03-104, PUBLISHED FIGURES WERE DRIFTING LOW).
055700     COMPUTE RES-VOLUME-M3 ROUNDED = WS-VOLUME-M3.
055800     COMPUTE RES-AREA-M2 ROUNDED = WS-AREA-M2.
055900     COMPUTE RES-INFIL-LPD ROUNDED = WS-INFIL-LPD.
056000     COMPUTE RES-OCCUP-LPD ROUNDED = WS-OCCUP-LPD.
056100     COMPUTE RES-POOL-LPD ROUNDED = WS-POOL-LPD.
056200     COMPUTE RES-ADDL-LPD ROUNDED = WS-ADDL-LPD.
056300     COMPUTE RES-TOTAL-LPD ROUNDED = WS-TOTAL-LPD.
056400     COMPUTE RES-LATENT-KW ROUNDED = WS-LATENT-KW.
056500     COMPUTE RES-PULLDOWN-L ROUNDED = WS-PULLDOWN-L.
056600
056700     MOVE "08" TO PSY-FUNCTION-CD.
056800     MOVE WS-INDOOR-C TO PSY-TEMP-C.
056900     MOVE WS-TARGET-RH TO PSY-RH-PCT.
057000     CALL "DHPSYCLC" USING PSY-CALC-REC, PSY-RETURN-CD.
057100     MOVE PSY-RESULT TO WS-DERATE-FACTOR.
057200     COMPUTE RES-DERATE ROUNDED = WS-DERATE-FACTOR.
057300
057400     IF REQUEST-IS-VALID
057500         SET RES-STATUS-OK TO TRUE
057600     ELSE
057700         SET RES-STATUS-VALID-ERR TO TRUE.
057800
057900     WRITE LOADRES-FD-REC FROM LOAD-RESULT-REC.
058000     ADD +1 TO WS-RECORDS-WRITTEN.
058100 500-EXIT.
058200     EXIT.
058300
058400******************************************************************
058500* 650 - LEGACY RULE-OF-THUMB CROSS-CHECK, DISPLAY ONLY.  THE OLD
058600*       COUNTER QUOTE TOOL IS STILL CALLED HERE SO A SIZING
058700*       ENGINEER CAN SPOT A VALIDATED RESULT THAT HAS DRIFTED
058800*       WAY OFF FROM THE RULE-OF-THUMB NUMBER WITHOUT OPENING A
058900*       SPREADSHEET.  THIS CALL NEVER CHANGES LOAD-RESULT.
059000******************************************************************
059100 650-LEGACY-CROSS-CHECK.
059200     MOVE "650-LEGACY-CROSS-CHECK" TO PARA-NAME.
059300     IF REQUEST-IS-INVALID
059400         GO TO 650-EXIT.
059500
059600     MOVE "02" TO TOOL-FUNCTION-CD.
059700     MOVE REQ-LENGTH-M TO TOOL-LENGTH-M.
059800     MOVE REQ-WIDTH-M TO TOOL-WIDTH-M.
059900     MOVE REQ-HEIGHT-M TO TOOL-HEIGHT-M.
060000     MOVE "MEDIUM " TO TOOL-HUMID-LEVEL.
060100     IF WS-TARGET-RH < 40
060200         MOVE "LOW    " TO TOOL-HUMID-LEVEL
060300     ELSE IF WS-TARGET-RH > 65
060400         MOVE "HIGH   " TO TOOL-HUMID-LEVEL.
060500     MOVE "N" TO TOOL-POOL-FLAG.
060600     IF REQUEST-HAS-POOL
060700         MOVE "Y" TO TOOL-POOL-FLAG
060800         MOVE REQ-POOL-AREA-M2 TO TOOL-POOL-AREA-M2.
060900
061000     CALL "DHTOOLS" USING TOOL-CALC-REC, TOOL-RETURN-CD.
061100
061200     DISPLAY "CROSS-CHECK " REQ-ID " VALIDATED="
061300             WS-TOTAL-LPD " RULE-OF-THUMB=" TOOL-RESULT-LPD
061400             " (" TOOL-CATEGORY ")".
061500 650-EXIT.
061600     EXIT.
061700
061800******************************************************************
061900* 800 - OPEN FILES / READ SIZEREQ
062000******************************************************************
062100 800-OPEN-FILES.
062200     MOVE "800-OPEN-FILES" TO PARA-NAME.
062300     OPEN INPUT SIZEREQ-FILE.
062400     OPEN OUTPUT LOADRES-FILE, SYSOUT.
062500 800-EXIT.
062600     EXIT.
062700
062800 800-READ-SIZEREQ.
062900     MOVE "800-READ-SIZEREQ" TO PARA-NAME.
063000     READ SIZEREQ-FILE INTO SIZING-REQUEST-REC
063100         AT END
063200         SET NO-MORE-REQUESTS TO TRUE
063300     END-READ.
063400 800-READ-EXIT.
063500     EXIT.
063600
063700 700-CLOSE-FILES.
063800     MOVE "700-CLOSE-FILES" TO PARA-NAME.
063900     CLOSE SIZEREQ-FILE, LOADRES-FILE, SYSOUT.
064000 700-EXIT.
064100     EXIT.
064200
064300******************************************************************
064400* 900 - CLEANUP, DISPLAY CONTROL TOTALS
064500******************************************************************
064600 900-CLEANUP.
064700     MOVE "900-CLEANUP" TO PARA-NAME.
064800     DISPLAY "******** END JOB DHSIZCLC ********".
064900     DISPLAY "RECORDS READ ...........: " WS-RECORDS-READ.
065000     DISPLAY "RECORDS WRITTEN ........: " WS-RECORDS-WRITTEN.
065100     DISPLAY "RECORDS IN ERROR .......: " WS-RECORDS-IN-ERROR.
065200     DISPLAY "TOTAL LOAD L/DAY .......: " WS-TOTAL-LPD-EDIT.
065300     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
065400 900-EXIT.
065500     EXIT.
065600
065700******************************************************************
065800* 1000 - ABEND ROUTINE - SAME FORCED-DIVIDE CONVENTION USED
065900*        ACROSS EVERY BATCH PROGRAM IN THIS SHOP.
066000******************************************************************
066100 1000-ABEND-RTN.
066200     MOVE "DHSIZCLC" TO ABEND-PGM-ID.
066300     WRITE SYSOUT-REC FROM ABEND-REC.
066400     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
066500     DISPLAY "*** ABNORMAL END OF JOB - DHSIZCLC ***" UPON CONSOLE.
066600     DIVIDE ZERO-VAL INTO ONE-VAL.
