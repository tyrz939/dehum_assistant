000100******************************************************************
000200*    DHABEND  --  COMMON ABEND DUMP RECORD                      *
000300*    WRITTEN TO SYSOUT BY 1000-ABEND-RTN IN ANY DEHUMIDIFIER    *
000400*    BATCH PROGRAM BEFORE THE FORCED DIVIDE-BY-ZERO ABEND.      *
000500******************************************************************
000600* MAINTENANCE
000700*   06/14/91  JHS  ORIGINAL LAYOUT (CARRIED FORWARD FROM THE
000800*                  SHOP'S STANDARD ABEND-DUMP CONVENTION)
000900******************************************************************
001000 01  ABEND-REC.
001100     05  ABEND-PGM-ID            PIC X(8).
001200     05  PARA-NAME               PIC X(30).
001300     05  ABEND-REASON            PIC X(40).
001400     05  ABEND-EXPECTED-VAL      PIC S9(9).
001500     05  ABEND-ACTUAL-VAL        PIC S9(9).
001600     05  FILLER                  PIC X(36).
001700
001800 01  ABEND-DIVIDE-FIELDS.
001900     05  ZERO-VAL                PIC S9(1)  VALUE ZERO.
002000     05  ONE-VAL                 PIC S9(1)  VALUE 1.
