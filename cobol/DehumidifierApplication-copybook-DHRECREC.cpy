000100******************************************************************
000200*    DHRECREC  --  RECOMMENDATION RECORD LAYOUT                 *
000300*    ONE RECORD PER REQUEST X SURVIVING CATALOG PRODUCT.        *
000400*    FIXED LENGTH 40, LINE SEQUENTIAL.                          *
000500******************************************************************
000600* MAINTENANCE
000700*   03/02/94  TGD  ORIGINAL LAYOUT FOR CATALOG MATCH JOB
000800******************************************************************
000900 01  RECOMMENDATION-REC.
001000     05  REC-REQ-ID              PIC X(8).
001100     05  REC-SKU                 PIC X(10).
001200     05  REC-TYPE                PIC X(10).
001300     05  REC-EFF-CAP-LPD         PIC S9(4)V9.
001400     05  REC-SUFFICIENT          PIC X(1).
001500         88  REC-IS-SUFFICIENT       VALUE "Y".
001600     05  REC-UNITS-NEEDED        PIC 9(2).
001700     05  FILLER                  PIC X(4).
